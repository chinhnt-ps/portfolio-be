000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL2000.
000300 AUTHOR.      H. CHAU.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 04/16/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 04/16/91  HC  INITIAL WRITE - TRANSACTION POST/VALIDATE
001300* 05/02/91  HC  SPLIT VALIDATE INTO EXPENSE/INCOME AND TRANSFER
001400* 05/20/91  DW  ENFORCE FROM/TO ACCOUNT DIFFER ON TRANSFER
001500* 07/11/91  HC  CATEGORY NEED NOT BE OWNED BY USER - TR#3319
001600* 01/09/92  DW  DEFAULT CURRENCY TO VND WHEN REQUEST BLANK
001700* 01/09/92  DW  DEFAULT OCCURRED DATE/TIME TO RUN DATE WHEN BLANK
001800* 04/30/93  PK  REJECT COUNT DISPLAYED AT END-RTN - TR#3350
001900* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
002000* 01/11/99  PK  Y2K - OCCURRED DATE ALREADY 4-DIGIT YEAR, OK
002100* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002200* 03/04/02  DW  ADDED UPDATE/DELETE ACTION HANDLING - TR#4120
002300* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002400* 03/14/07  RT  TO-ACCT LOOKUP NOW TESTS WS-TO-FOUND, NOT THE
002500*               FROM-SIDE SWITCH LEFT OVER FROM A COPY/PASTE -
002600*               TR#4512
002700* 06/02/07  RT  WTQ-ACTION-CODE WAS NEVER TESTED, EVERY
002800*               REQUEST POSTED AS A CREATE SINCE 03/04/02 -
002900*               UPDATE NOW MERGES ONTO TRANFILE AND RE-
003000*               VALIDATES, DELETE FLIPS THE DELETED FLAG,
003100*               BOTH VIA FULL-FILE REWRITE ONTO TRANOUT LIKE
003200*               WAL5000'S PUSH-DOWN - TR#4568
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200* /users/public/ledger/tranreq.dat
004300     SELECT TRANREQ  ASSIGN TO DYNAMIC REQ-PATH
004400            ORGANIZATION RECORD SEQUENTIAL.
004500* /users/public/ledger/acctmstr.dat
004600     SELECT ACCTFILE ASSIGN TO DYNAMIC ACCT-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800* /users/public/ledger/catgmstr.dat
004900     SELECT CATGFILE ASSIGN TO DYNAMIC CATG-PATH
005000            ORGANIZATION RECORD SEQUENTIAL.
005100* /users/public/ledger/tranhist.dat
005200     SELECT TRANFILE ASSIGN TO DYNAMIC TRAN-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400* /users/public/out/tranhist.new
005500     SELECT TRANOUT  ASSIGN TO DYNAMIC TOUT-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  TRANREQ
006300     RECORD CONTAINS 200 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS TRANREQ-REC.
006600 01  TRANREQ-REC.
006700     COPY '../mblps/waltreq.dd.cbl'.
006800
006900 FD  ACCTFILE
007000     RECORD CONTAINS 200 CHARACTERS
007100     DATA RECORD IS ACCTFILE-REC.
007200 01  ACCTFILE-REC.
007300     COPY '../mblps/walacct.dd.cbl'.
007400
007500 FD  CATGFILE
007600     RECORD CONTAINS 130 CHARACTERS
007700     DATA RECORD IS CATGFILE-REC.
007800 01  CATGFILE-REC.
007900     COPY '../mblps/walcat.dd.cbl'.
008000
008100 FD  TRANFILE
008200     RECORD CONTAINS 200 CHARACTERS
008300     DATA RECORD IS TRANFILE-REC.
008400 01  TRANFILE-REC.
008500     COPY '../mblps/waltran.dd.cbl'.
008600*
008700 FD  TRANOUT
008800     RECORD CONTAINS 200 CHARACTERS
008900     DATA RECORD IS TRANOUT-REC.
009000 01  TRANOUT-REC                     PIC X(200).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
009500 77  REJECT-CTR                  PIC 9(7)  COMP-3 VALUE 0.
009600*
009700 01  VARIABLES.
009800     05  REQ-PATH.
009900         10  FILLER                  PIC X(20)
010000             VALUE '/users/public/ledger'.
010100         10  REQ-NAME PIC X(24) VALUE 'tranreq.dat'.
010200     05  ACCT-PATH.
010300         10  FILLER                  PIC X(20)
010400             VALUE '/users/public/ledger'.
010500         10  ACCT-NAME PIC X(24) VALUE 'acctmstr.dat'.
010600     05  CATG-PATH.
010700         10  FILLER                  PIC X(20)
010800             VALUE '/users/public/ledger'.
010900         10  CATG-NAME PIC X(24) VALUE 'catgmstr.dat'.
011000     05  TRAN-PATH.
011100         10  FILLER                  PIC X(20)
011200             VALUE '/users/public/ledger'.
011300         10  TRAN-NAME PIC X(24) VALUE 'tranhist.dat'.
011400     05  TOUT-PATH.
011500         10  FILLER                  PIC X(20)
011600             VALUE '/users/public/out  '.
011700         10  TOUT-NAME PIC X(24) VALUE 'tranhist.new'.
011800     05  WS-COMMAND-LINE             PIC X(100).
011900     05  FILLER REDEFINES WS-COMMAND-LINE.
012000         10  WS-CMD-USER-ID          PIC X(24).
012100         10  WS-CMD-FILLER           PIC X(76).
012200     05  WS-RUN-DATE                 PIC 9(8)  VALUE 0.
012300     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
012400         10  WS-RUN-YYYY              PIC 9(4).
012500         10  WS-RUN-MM                PIC 9(2).
012600         10  WS-RUN-DD                PIC 9(2).
012700     05  WS-RUN-TIME                 PIC 9(6)  VALUE 0.
012800     05  REQ-EOF-SW                  PIC 9(1)  VALUE 0.
012900     05  ACCT-EOF-SW                 PIC 9(1)  VALUE 0.
013000     05  CATG-EOF-SW                 PIC 9(1)  VALUE 0.
013100     05  TRAN-EOF-SW                 PIC 9(1)  VALUE 0.
013200     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
013300     05  I                           PIC S9(4) COMP.
013400     05  WS-FROM-FOUND-SW            PIC X(1)  VALUE 'N'.
013500         88  WS-FROM-FOUND            VALUE 'Y'.
013600     05  WS-TO-FOUND-SW              PIC X(1)  VALUE 'N'.
013700         88  WS-TO-FOUND              VALUE 'Y'.
013800     05  WS-CAT-FOUND-SW             PIC X(1)  VALUE 'N'.
013900         88  WS-CAT-FOUND              VALUE 'Y'.
014000     05  WS-TXN-FOUND-SW             PIC X(1)  VALUE 'N'.
014100         88  WS-TXN-FOUND              VALUE 'Y'.
014200     05  WS-VALID-SW                 PIC X(1)  VALUE 'Y'.
014300         88  WS-REQUEST-VALID          VALUE 'Y'.
014400     05  WS-LOOKUP-ID                 PIC X(24).
014500*
014600 PROCEDURE DIVISION.
014700*
014800****************************************************************
014900* MAIN LINE - ONE PASS OVER TRANREQ.  EACH REQUEST IS VALIDATED *
015000* AGAINST A FRESH SEQUENTIAL SCAN OF ACCTFILE/CATGFILE (NO      *
015100* INDEX IN THIS BUILD) THEN APPENDED TO TRANFILE IF IT PASSES.  *
015200****************************************************************
015300 A010-MAIN-LINE.
015400     DISPLAY SPACES UPON CRT.
015500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
015600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
015700     ACCEPT WS-RUN-TIME FROM TIME.
015800     DISPLAY '* * * * B E G I N   W A L 2 0 0 0 . C B L'
015900         UPON CRT AT 1401.
016000     OPEN INPUT  TRANREQ.
016100     OPEN INPUT  ACCTFILE.
016200     OPEN INPUT  CATGFILE.
016300     OPEN EXTEND TRANFILE.
016400     PERFORM 100-READ-REQUEST.
016500     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL REQ-EOF-SW = 1.
016600     PERFORM END-RTN.
016700
016800 001-MAIN.
016900     MOVE 'Y' TO WS-VALID-SW.
017000     IF WTQ-ACTION-DELETE
017100         GO TO 001-DELETE.
017200     IF WTQ-ACTION-UPDATE
017300         GO TO 001-UPDATE.
017400     IF WTQ-TYPE-TRANSFER
017500         PERFORM 310-VALIDATE-TRANSFER THRU 310-EXIT
017600     ELSE
017700         PERFORM 300-VALIDATE-EXPENSE-INCOME THRU 300-EXIT.
017800     IF WS-REQUEST-VALID
017900         PERFORM 400-DEFAULT-FIELDS THRU 400-EXIT
018000         PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT
018100         ADD 1 TO REC-CTR
018200     ELSE
018300         DISPLAY 'REJECTED TXN ' WTQ-TXN-ID UPON CRT AT 2301
018400         ADD 1 TO REJECT-CTR.
018500     GO TO 001-COUNT.
018600*
018700 001-DELETE.
018800     PERFORM 550-DELETE-TRANSACTION THRU 550-EXIT.
018900     ADD 1 TO REC-CTR.
019000     GO TO 001-COUNT.
019100*
019200 001-UPDATE.
019300     PERFORM 600-UPDATE-TRANSACTION THRU 600-EXIT.
019400     IF WS-REQUEST-VALID
019500         ADD 1 TO REC-CTR
019600     ELSE
019700         DISPLAY 'REJECTED TXN ' WTQ-TXN-ID UPON CRT AT 2301
019800         ADD 1 TO REJECT-CTR.
019900*
020000 001-COUNT.
020100     IF DISPLAY-COUNT = 1000
020200         DISPLAY REC-CTR 'TXNS POSTED -> ' UPON CRT AT 1125
020300         MOVE 0 TO DISPLAY-COUNT.
020400     ADD 1 TO DISPLAY-COUNT.
020500     PERFORM 100-READ-REQUEST.
020600 001-MAIN-EXIT.
020700     EXIT.
020800
020900****************************************************************
021000* EXPENSE/INCOME - ACCOUNT-ID AND CATEGORY-ID BOTH REQUIRED,    *
021100* ACCOUNT MUST BE OWNED BY THE REQUESTING USER AND NOT DELETED, *
021200* CATEGORY NEED NOT BELONG TO THE USER (SYSTEM CATS SHARED) -HC*
021300****************************************************************
021400 300-VALIDATE-EXPENSE-INCOME.
021500     IF WTQ-TXN-ACCOUNT-ID = SPACES OR
021600         WTQ-TXN-CATEGORY-ID = SPACES
021700         MOVE 'N' TO WS-VALID-SW
021800         GO TO 300-EXIT.
021900     MOVE WTQ-TXN-ACCOUNT-ID TO WS-LOOKUP-ID.
022000     PERFORM 320-FIND-ACCOUNT THRU 320-EXIT.
022100     IF NOT WS-FROM-FOUND
022200         MOVE 'N' TO WS-VALID-SW
022300         GO TO 300-EXIT.
022400     PERFORM 330-FIND-CATEGORY THRU 330-EXIT.
022500     IF NOT WS-CAT-FOUND
022600         MOVE 'N' TO WS-VALID-SW.
022700 300-EXIT.
022800     EXIT.
022900
023000****************************************************************
023100* TRANSFER - FROM AND TO REQUIRED, MUST DIFFER, BOTH ACCOUNTS   *
023200* MUST EXIST, BE OWNED BY THE USER, AND NOT BE DELETED - HC     *
023300****************************************************************
023400 310-VALIDATE-TRANSFER.
023500     IF WTQ-FROM-ACCT-ID = SPACES OR WTQ-TO-ACCT-ID = SPACES
023600         MOVE 'N' TO WS-VALID-SW
023700         GO TO 310-EXIT.
023800     IF WTQ-FROM-ACCT-ID = WTQ-TO-ACCT-ID
023900         MOVE 'N' TO WS-VALID-SW
024000         GO TO 310-EXIT.
024100     MOVE WTQ-FROM-ACCT-ID TO WS-LOOKUP-ID.
024200     PERFORM 320-FIND-ACCOUNT THRU 320-EXIT.
024300     IF NOT WS-FROM-FOUND
024400         MOVE 'N' TO WS-VALID-SW
024500         GO TO 310-EXIT.
024600     MOVE WTQ-TO-ACCT-ID TO WS-LOOKUP-ID.
024700     PERFORM 320-FIND-ACCOUNT THRU 320-EXIT.
024800     MOVE WS-FROM-FOUND-SW TO WS-TO-FOUND-SW.
024900     IF NOT WS-TO-FOUND
025000         MOVE 'N' TO WS-VALID-SW.
025100 310-EXIT.
025200     EXIT.
025300
025400 320-FIND-ACCOUNT.
025500     MOVE 'N' TO WS-FROM-FOUND-SW.
025600     CLOSE ACCTFILE.
025700     OPEN INPUT ACCTFILE.
025800     MOVE 0 TO ACCT-EOF-SW.
025900     PERFORM 325-READ-ACCOUNT UNTIL ACCT-EOF-SW = 1
026000         OR WS-FROM-FOUND.
026100 320-EXIT.
026200     EXIT.
026300
026400 325-READ-ACCOUNT.
026500     READ ACCTFILE AT END MOVE 1 TO ACCT-EOF-SW.
026600     IF ACCT-EOF-SW = 0
026700         IF WAC-ACCT-ID = WS-LOOKUP-ID
026800         AND WAC-ACCT-USER-ID = WTQ-TXN-USER-ID
026900         AND WAC-ACCT-NOT-DELETED
027000             MOVE 'Y' TO WS-FROM-FOUND-SW.
027100
027200 330-FIND-CATEGORY.                                                TR-3319
027300     MOVE 'N' TO WS-CAT-FOUND-SW.
027400     CLOSE CATGFILE.
027500     OPEN INPUT CATGFILE.
027600     MOVE 0 TO CATG-EOF-SW.
027700     PERFORM 335-READ-CATEGORY UNTIL CATG-EOF-SW = 1
027800         OR WS-CAT-FOUND.
027900 330-EXIT.
028000     EXIT.
028100
028200 335-READ-CATEGORY.
028300     READ CATGFILE AT END MOVE 1 TO CATG-EOF-SW.
028400     IF CATG-EOF-SW = 0
028500         IF WCT-CAT-ID = WTQ-TXN-CATEGORY-ID AND
028600             WCT-CAT-NOT-DELETED
028700             MOVE 'Y' TO WS-CAT-FOUND-SW.
028800
028900 400-DEFAULT-FIELDS.
029000     IF WTQ-TXN-CURRENCY = SPACES
029100         MOVE 'VND' TO WTQ-TXN-CURRENCY.
029200     IF WTQ-OCCURRED-DATE-R = 0
029300         MOVE WS-RUN-DATE TO WTQ-OCCURRED-DATE-R.
029400     IF WTQ-OCCURRED-TIME = 0
029500         MOVE WS-RUN-TIME TO WTQ-OCCURRED-TIME.
029600 400-EXIT.
029700     EXIT.
029800
029900 500-WRITE-TRANSACTION.
030000     MOVE SPACES             TO TRANFILE-REC.
030100     MOVE WTQ-TXN-ID          TO WAT-TXN-ID.
030200     MOVE WTQ-TXN-USER-ID     TO WAT-TXN-USER-ID.
030300     MOVE WTQ-TXN-TYPE        TO WAT-TXN-TYPE.
030400     MOVE WTQ-TXN-AMOUNT      TO WAT-TXN-AMOUNT.
030500     MOVE WTQ-TXN-CURRENCY    TO WAT-TXN-CURRENCY.
030600     MOVE WTQ-OCCURRED-DATE-R TO WAT-OCCURRED-DATE-R.
030700     MOVE WTQ-OCCURRED-TIME   TO WAT-OCCURRED-TIME-R.
030800     MOVE WTQ-TXN-CATEGORY-ID TO WAT-TXN-CATEGORY-ID.
030900     MOVE WTQ-TXN-ACCOUNT-ID  TO WAT-TXN-ACCOUNT-ID.
031000     MOVE WTQ-FROM-ACCT-ID    TO WAT-FROM-ACCT-ID.
031100     MOVE WTQ-TO-ACCT-ID      TO WAT-TO-ACCT-ID.
031200     MOVE WTQ-RECEIVABLE-ID   TO WAT-RECEIVABLE-ID.
031300     MOVE WTQ-LIABILITY-ID    TO WAT-LIABILITY-ID.
031400     MOVE 'N'                TO WAT-TXN-DELETED.
031500     WRITE TRANFILE-REC.
031600 500-EXIT.
031700     EXIT.
031800*
031900****************************************************************
032000* DELETE - FULL-FILE REWRITE ONTO TRANOUT, FLAG MATCHING RECORD *
032100* DELETED, NO RE-VALIDATION NEEDED FOR A SOFT DELETE - RT 06/02/07
032200****************************************************************
032300 550-DELETE-TRANSACTION.
032400     CLOSE TRANFILE.
032500     OPEN INPUT  TRANFILE.
032600     OPEN OUTPUT TRANOUT.
032700     MOVE 0 TO TRAN-EOF-SW.
032800     PERFORM 555-READ-TRAN3.
032900     PERFORM 560-COPY-DEL-TRAN THRU 560-EXIT UNTIL TRAN-EOF-SW = 1.
033000     CLOSE TRANFILE.
033100     CLOSE TRANOUT.
033200 550-EXIT.
033300     EXIT.
033400*
033500 555-READ-TRAN3.
033600     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
033700*
033800 560-COPY-DEL-TRAN.
033900     IF WAT-TXN-ID = WTQ-TXN-ID
034000         MOVE 'Y' TO WAT-TXN-DELETED.
034100     MOVE TRANFILE-REC TO TRANOUT-REC.
034200     WRITE TRANOUT-REC.
034300     PERFORM 555-READ-TRAN3.
034400 560-EXIT.
034500     EXIT.
034600*
034700****************************************************************
034800* UPDATE - FIND THE EXISTING RECORD, MERGE ANY BLANK/ZERO REQUEST*
034900* FIELD FROM THE MASTER (PER WALTREQ.DD.CBL'S OWN CONVENTION),   *
035000* RE-VALIDATE THE MERGED RECORD WITH THE SAME PARAGRAPHS USED ON*
035100* CREATE, THEN FULL-FILE REWRITE ONTO TRANOUT - RT 06/02/07     *
035200****************************************************************
035300 600-UPDATE-TRANSACTION.
035400     MOVE 'N' TO WS-TXN-FOUND-SW.
035500     CLOSE TRANFILE.
035600     OPEN INPUT TRANFILE.
035700     MOVE 0 TO TRAN-EOF-SW.
035800     PERFORM 610-FIND-TRAN UNTIL TRAN-EOF-SW = 1 OR WS-TXN-FOUND.
035900     CLOSE TRANFILE.
036000     IF NOT WS-TXN-FOUND
036100         MOVE 'N' TO WS-VALID-SW
036200         GO TO 600-EXIT.
036300     IF WTQ-TYPE-TRANSFER
036400         PERFORM 310-VALIDATE-TRANSFER THRU 310-EXIT
036500     ELSE
036600         PERFORM 300-VALIDATE-EXPENSE-INCOME THRU 300-EXIT.
036700     IF WS-REQUEST-VALID
036800         PERFORM 620-REWRITE-TRAN THRU 620-EXIT.
036900 600-EXIT.
037000     EXIT.
037100*
037200 610-FIND-TRAN.
037300     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
037400     IF TRAN-EOF-SW = 0
037500         IF WAT-TXN-ID = WTQ-TXN-ID
037600             PERFORM 615-MERGE-REQUEST THRU 615-EXIT
037700             MOVE 'Y' TO WS-TXN-FOUND-SW.
037800*
037900 615-MERGE-REQUEST.
038000     IF WTQ-TXN-USER-ID = SPACES
038100         MOVE WAT-TXN-USER-ID     TO WTQ-TXN-USER-ID.
038200     IF WTQ-TXN-TYPE = SPACES
038300         MOVE WAT-TXN-TYPE        TO WTQ-TXN-TYPE.
038400     IF WTQ-TXN-AMOUNT = 0
038500         MOVE WAT-TXN-AMOUNT      TO WTQ-TXN-AMOUNT.
038600     IF WTQ-TXN-CURRENCY = SPACES
038700         MOVE WAT-TXN-CURRENCY    TO WTQ-TXN-CURRENCY.
038800     IF WTQ-OCCURRED-DATE-R = 0
038900         MOVE WAT-OCCURRED-DATE-R TO WTQ-OCCURRED-DATE-R.
039000     IF WTQ-OCCURRED-TIME = 0
039100         MOVE WAT-OCCURRED-TIME-R TO WTQ-OCCURRED-TIME.
039200     IF WTQ-TXN-CATEGORY-ID = SPACES
039300         MOVE WAT-TXN-CATEGORY-ID TO WTQ-TXN-CATEGORY-ID.
039400     IF WTQ-TXN-ACCOUNT-ID = SPACES
039500         MOVE WAT-TXN-ACCOUNT-ID  TO WTQ-TXN-ACCOUNT-ID.
039600     IF WTQ-FROM-ACCT-ID = SPACES
039700         MOVE WAT-FROM-ACCT-ID    TO WTQ-FROM-ACCT-ID.
039800     IF WTQ-TO-ACCT-ID = SPACES
039900         MOVE WAT-TO-ACCT-ID      TO WTQ-TO-ACCT-ID.
040000     IF WTQ-RECEIVABLE-ID = SPACES
040100         MOVE WAT-RECEIVABLE-ID   TO WTQ-RECEIVABLE-ID.
040200     IF WTQ-LIABILITY-ID = SPACES
040300         MOVE WAT-LIABILITY-ID    TO WTQ-LIABILITY-ID.
040400 615-EXIT.
040500     EXIT.
040600*
040700 620-REWRITE-TRAN.
040800     CLOSE TRANFILE.
040900     OPEN INPUT  TRANFILE.
041000     OPEN OUTPUT TRANOUT.
041100     MOVE 0 TO TRAN-EOF-SW.
041200     PERFORM 625-READ-TRAN2.
041300     PERFORM 630-COPY-TRAN THRU 630-EXIT UNTIL TRAN-EOF-SW = 1.
041400     CLOSE TRANFILE.
041500     CLOSE TRANOUT.
041600 620-EXIT.
041700     EXIT.
041800*
041900 625-READ-TRAN2.
042000     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
042100*
042200 630-COPY-TRAN.
042300     IF WAT-TXN-ID = WTQ-TXN-ID
042400         MOVE WTQ-TXN-USER-ID     TO WAT-TXN-USER-ID
042500         MOVE WTQ-TXN-TYPE        TO WAT-TXN-TYPE
042600         MOVE WTQ-TXN-AMOUNT      TO WAT-TXN-AMOUNT
042700         MOVE WTQ-TXN-CURRENCY    TO WAT-TXN-CURRENCY
042800         MOVE WTQ-OCCURRED-DATE-R TO WAT-OCCURRED-DATE-R
042900         MOVE WTQ-OCCURRED-TIME   TO WAT-OCCURRED-TIME-R
043000         MOVE WTQ-TXN-CATEGORY-ID TO WAT-TXN-CATEGORY-ID
043100         MOVE WTQ-TXN-ACCOUNT-ID  TO WAT-TXN-ACCOUNT-ID
043200         MOVE WTQ-FROM-ACCT-ID    TO WAT-FROM-ACCT-ID
043300         MOVE WTQ-TO-ACCT-ID      TO WAT-TO-ACCT-ID
043400         MOVE WTQ-RECEIVABLE-ID   TO WAT-RECEIVABLE-ID
043500         MOVE WTQ-LIABILITY-ID    TO WAT-LIABILITY-ID.
043600     MOVE TRANFILE-REC TO TRANOUT-REC.
043700     WRITE TRANOUT-REC.
043800     PERFORM 625-READ-TRAN2.
043900 630-EXIT.
044000     EXIT.
044100*
044200 100-READ-REQUEST.
044300     READ TRANREQ AT END MOVE 1 TO REQ-EOF-SW.
044400
044500 END-RTN.
044600     DISPLAY 'FINAL TOTALS FOR WAL2000' UPON CRT AT 0915.
044700     DISPLAY REC-CTR 'TXNS POSTED =' UPON CRT AT 1125.
044800     DISPLAY REJECT-CTR 'TXNS REJECTED =' UPON CRT AT 1225.        TR-3350
044900     CLOSE TRANREQ.
045000     CLOSE ACCTFILE.
045100     CLOSE CATGFILE.
045200     CLOSE TRANFILE.
045300     STOP RUN.
045400
