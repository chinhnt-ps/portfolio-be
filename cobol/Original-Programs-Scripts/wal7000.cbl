000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL7000.
000300 AUTHOR.      H. CHAU.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 09/24/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 09/24/91  HC  INITIAL WRITE - USER DASHBOARD SUMMARY REPORT
001300* 10/02/91  HC  ADDED NAMED-PERIOD RESOLUTION (DAY/WEEK/MO/YR)
001400* 10/02/91  HC  UNKNOWN PERIOD CODE DEFAULTS TO MONTH - TR#3340
001500* 10/09/91  DW  ACCOUNT BALANCE HERE IS WINDOW-SCOPED ONLY, NOT
001600*               THE LIFETIME BALANCE FROM WAL1000 - DO NOT MERGE
001700* 10/17/91  HC  TOP-5 CATEGORY TABLE - EXCHANGE SORT, STABLE ON
001800*               TIES (NO SWAP WHEN EQUAL) PER ANALYST REQUEST
001900* 11/02/91  HC  "UNKNOWN" CATEGORY NAME WHEN CATGFILE LOOKUP MISS
002000* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
002100* 01/11/99  PK  Y2K - ALL WINDOW DATES ALREADY 4-DIGIT YEAR, OK
002200* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002300* 04/18/00  DW  RAISED ACCT/CATEGORY TABLE SIZE 150-300 TR#3955
002400* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002500* 03/14/07  RT  "ONLY END GIVEN" WINDOW NOW BACKS UP 30 DAYS
002600*               FROM THE SUPPLIED END DATE, NOT FROM THE RUN
002700*               DATE - NEW PARAGRAPH 135, SEE BELOW - TR#4512
002800****************************************************************
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700* /users/public/ledger/acctmstr.dat
003800     SELECT ACCTFILE ASSIGN TO DYNAMIC ACCT-PATH
003900            ORGANIZATION RECORD SEQUENTIAL.
004000* /users/public/ledger/tranhist.dat
004100     SELECT TRANFILE ASSIGN TO DYNAMIC TRAN-PATH
004200            ORGANIZATION RECORD SEQUENTIAL.
004300* /users/public/ledger/catgmstr.dat
004400     SELECT CATGFILE ASSIGN TO DYNAMIC CATG-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600* /users/public/out/dashbrd.rpt
004700     SELECT DASHRPT  ASSIGN TO DYNAMIC DASH-PATH
004800            ORGANIZATION RECORD SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  ACCTFILE
005500     RECORD CONTAINS 200 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS ACCTFILE-REC.
005800 01  ACCTFILE-REC.
005900     COPY '../mblps/walacct.dd.cbl'.
006000
006100 FD  TRANFILE
006200     RECORD CONTAINS 200 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS TRANFILE-REC.
006500 01  TRANFILE-REC.
006600     COPY '../mblps/waltran.dd.cbl'.
006700
006800 FD  CATGFILE
006900     RECORD CONTAINS 130 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS CATGFILE-REC.
007200 01  CATGFILE-REC.
007300     COPY '../mblps/walcat.dd.cbl'.
007400
007500 FD  DASHRPT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS DASHRPT-REC.
007900 01  DASHRPT-REC                     PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
008400 77  W-ACCT-COUNT                PIC S9(4) COMP VALUE 0.
008500*
008600 01  VARIABLES.
008700     05  ACCT-PATH.
008800         10  FILLER                  PIC X(20)
008900             VALUE '/users/public/ledger'.
009000         10  ACCT-NAME PIC X(24) VALUE 'acctmstr.dat'.
009100     05  TRAN-PATH.
009200         10  FILLER                  PIC X(20)
009300             VALUE '/users/public/ledger'.
009400         10  TRAN-NAME PIC X(24) VALUE 'tranhist.dat'.
009500     05  CATG-PATH.
009600         10  FILLER                  PIC X(20)
009700             VALUE '/users/public/ledger'.
009800         10  CATG-NAME PIC X(24) VALUE 'catgmstr.dat'.
009900     05  DASH-PATH.
010000         10  FILLER                  PIC X(20)
010100             VALUE '/users/public/out  '.
010200         10  DASH-NAME PIC X(24) VALUE 'dashbrd.rpt'.
010300     05  WS-COMMAND-LINE             PIC X(100).
010400     05  FILLER REDEFINES WS-COMMAND-LINE.
010500         10  WS-CMD-USER-ID          PIC X(24).
010600         10  WS-CMD-START-DATE       PIC X(8).
010700         10  WS-CMD-END-DATE         PIC X(8).
010800         10  WS-CMD-PERIOD           PIC X(5).
010900         10  WS-CMD-FILLER           PIC X(39).
011000     05  ACCT-EOF-SW                 PIC 9(1)  VALUE 0.
011100     05  TRAN-EOF-SW                 PIC 9(1)  VALUE 0.
011200     05  CATG-EOF-SW                 PIC 9(1)  VALUE 0.
011300     05  I                           PIC S9(4) COMP.
011400* ---- period window and run-identity fields ----
011500     05  WS-USER-ID                  PIC X(24).
011600     05  WS-WINDOW-START             PIC 9(8)  VALUE 0.
011700     05  WS-WINDOW-END                PIC 9(8)  VALUE 0.
011800     05  WS-WINDOW-END-GROUP REDEFINES WS-WINDOW-END.
011900         10  WS-WE-YYYY               PIC 9(4).
012000         10  WS-WE-MM                 PIC 9(2).
012100         10  WS-WE-DD                 PIC 9(2).
012200     05  WS-PERIOD-CODE              PIC X(5).
012300     05  WS-RUN-DATE-8                PIC 9(8).
012400     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-8.
012500         10  WS-RUN-YYYY              PIC 9(4).
012600         10  WS-RUN-MM                PIC 9(2).
012700         10  WS-RUN-DD                PIC 9(2).
012800     05  WS-START-MINUS-30.
012900         10  WS-SM30-YYYY              PIC 9(4).
013000         10  WS-SM30-MM                PIC 9(2).
013100         10  WS-SM30-DD                PIC 9(2).
013200* ---- accumulators ----
013300     05  WS-TOTAL-INCOME          PIC S9(13)V9(2) COMP-3 VALUE 0.
013400     05  WS-TOTAL-EXPENSE         PIC S9(13)V9(2) COMP-3 VALUE 0.
013500     05  WS-NET-SAVINGS           PIC S9(13)V9(2) COMP-3 VALUE 0.
013600* ---- table work fields (no INDEXED BY/SEARCH in this shop's
013700*      code - plain subscripts, scanned by PERFORM of paragraph)
013800     05  WS-ACCT-SUB                 PIC S9(4) COMP.
013900     05  WS-CAT-SUB                  PIC S9(4) COMP.
014000     05  WS-OUTER-SUB                PIC S9(4) COMP.
014100     05  WS-INNER-SUB                PIC S9(4) COMP.
014200     05  WS-PRINT-SUB                PIC S9(4) COMP.
014300     05  WS-PRINT-LIMIT              PIC S9(4) COMP.
014400     05  WS-FOUND-SW                 PIC 9(1) COMP VALUE 0.
014500     05  WS-SWAP-MADE-SW             PIC 9(1) COMP VALUE 0.
014600     05  WS-CAT-NAME-FOUND           PIC X(30).
014700     05  WS-LOOKUP-CAT-ID            PIC X(24).
014800     05  WS-TEMP-CAT-ID              PIC X(24).
014900     05  WS-TEMP-CAT-TOTAL           PIC S9(13)V9(2) COMP-3.
015000     05  WS-TEMP-CAT-COUNT           PIC S9(5) COMP-3.
015100     05  W-ACCT-TABLE OCCURS 300 TIMES.                            TR-3955
015200         10  WKA-ACCT-ID              PIC X(24).
015300         10  WKA-ACCT-NAME            PIC X(40).
015400         10  WKA-ACCT-BAL             PIC S9(13)V9(2) COMP-3.
015500     05  W-CAT-COUNT                 PIC S9(4) COMP VALUE 0.
015600     05  W-CAT-TABLE OCCURS 300 TIMES.                             TR-3955
015700         10  WKC-CAT-ID               PIC X(24).
015800         10  WKC-CAT-TOTAL            PIC S9(13)V9(2) COMP-3.
015900         10  WKC-CAT-COUNT            PIC S9(5) COMP-3.
016000*
016100     COPY '../mblps/waldash.dd.cbl'.
016200*
016300 PROCEDURE DIVISION.
016400*
016500****************************************************************
016600* MAIN LINE - RESOLVES THE REPORT WINDOW, LOADS THE USER'S     *
016700* ACCOUNTS, MAKES ONE PASS OVER TRANFILE ACCUMULATING TOTALS,  *
016800* PER-ACCOUNT DELTAS AND PER-CATEGORY TOTALS TOGETHER, THEN    *
016900* SORTS AND PRINTS.  NO SORT VERB AND NO SUBPROGRAM CALL USED  *
017000* HERE - TABLE IS BUILT AND RANKED IN-LINE - HC 09/24/91        *
017100****************************************************************
017200 A010-MAIN-LINE.
017300     DISPLAY SPACES UPON CRT.
017400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
017600     MOVE WS-CMD-USER-ID TO WS-USER-ID.
017700     DISPLAY '* * * * B E G I N   W A L 7 0 0 0 . C B L'
017800         UPON CRT AT 1401.
017900     OPEN INPUT  ACCTFILE.
018000     OPEN INPUT  TRANFILE.
018100     OPEN INPUT  CATGFILE.
018200     OPEN OUTPUT DASHRPT.
018300     PERFORM 100-RESOLVE-PERIOD THRU 100-EXIT.
018400     PERFORM 150-LOAD-ACCOUNTS THRU 150-EXIT.
018500     PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT.
018600     MOVE WS-TOTAL-INCOME TO WS-NET-SAVINGS.
018700     SUBTRACT WS-TOTAL-EXPENSE FROM WS-NET-SAVINGS.
018800     PERFORM 400-RANK-CATEGORIES THRU 400-EXIT.
018900     PERFORM 500-PRINT-DASHBOARD THRU 500-EXIT.
019000     PERFORM END-RTN.
019100
019200****************************************************************
019300* STEP 1 OF SPEC - RESOLVE THE DATE WINDOW.  EXPLICIT START/END *
019400* ON THE COMMAND LINE WIN OVER THE NAMED PERIOD CODE.  AN       *
019500* UNPARSEABLE START OR END IS TREATED AS "NOT GIVEN", NOT AN    *
019600* ERROR - HC 10/02/91                                           *
019700****************************************************************
019800 100-RESOLVE-PERIOD.
019900     MOVE 0 TO WS-WINDOW-START.
020000     MOVE 0 TO WS-WINDOW-END.
020100     IF WS-CMD-START-DATE NOT NUMERIC OR
020200         WS-CMD-START-DATE = SPACES
020300         GO TO 110-CHECK-END-ONLY.
020400     MOVE WS-CMD-START-DATE TO WS-WINDOW-START.
020500 110-CHECK-END-ONLY.
020600     IF WS-CMD-END-DATE NOT NUMERIC OR WS-CMD-END-DATE = SPACES
020700         GO TO 120-CHECK-BOTH.
020800     MOVE WS-CMD-END-DATE TO WS-WINDOW-END.
020900 120-CHECK-BOTH.
021000     IF WS-WINDOW-START NOT = 0 AND WS-WINDOW-END NOT = 0
021100         GO TO 100-EXIT.
021200     IF WS-WINDOW-START NOT = 0 AND WS-WINDOW-END = 0
021300         MOVE WS-RUN-DATE-8 TO WS-WINDOW-END
021400         GO TO 100-EXIT.
021500     IF WS-WINDOW-END NOT = 0 AND WS-WINDOW-START = 0
021600         PERFORM 135-BACK-UP-30-FROM-END THRU 135-EXIT             TR-4512
021700         GO TO 100-EXIT.
021800* neither explicit start nor end given - fall back to PERIOD code
021900     MOVE WS-CMD-PERIOD TO WS-PERIOD-CODE.
022000     IF WS-PERIOD-CODE = 'DAY' OR WS-PERIOD-CODE = 'day'
022100         MOVE WS-RUN-DATE-8 TO WS-WINDOW-START
022200         MOVE WS-RUN-DATE-8 TO WS-WINDOW-END
022300         GO TO 100-EXIT.
022400     IF WS-PERIOD-CODE = 'WEEK' OR WS-PERIOD-CODE = 'week'
022500         MOVE WS-RUN-DATE-8 TO WS-WINDOW-END
022600         PERFORM 140-BACK-UP-7-DAYS THRU 140-EXIT
022700         GO TO 100-EXIT.
022800     IF WS-PERIOD-CODE = 'YEAR' OR WS-PERIOD-CODE = 'year'
022900         MOVE WS-RUN-YYYY TO WS-SM30-YYYY
023000         MOVE 1 TO WS-SM30-MM
023100         MOVE 1 TO WS-SM30-DD
023200         MOVE WS-START-MINUS-30 TO WS-WINDOW-START
023300         MOVE WS-RUN-DATE-8 TO WS-WINDOW-END
023400         GO TO 100-EXIT.
023500* "MONTH", blank, or any unrecognized code all default to month -
023600* TR#3340
023700     MOVE WS-RUN-YYYY TO WS-SM30-YYYY
023800     MOVE WS-RUN-MM TO WS-SM30-MM
023900     MOVE 1 TO WS-SM30-DD
024000     MOVE WS-START-MINUS-30 TO WS-WINDOW-START
024100     MOVE WS-RUN-DATE-8 TO WS-WINDOW-END.
024200 100-EXIT.
024300     EXIT.
024400
024500****************************************************************
024600* CALENDAR-DAY SUBTRACT HELPERS.  THIS BUILD CARRIES NO        *
024700* INTRINSIC FUNCTION AND NO JULIAN-DATE ROUTINE, SO THE 30-DAY *
024800* AND 7-DAY BACK-UPS ARE DONE BY HAND AGAINST A FIXED 30-DAY   *
024900* MONTH ASSUMPTION - CLOSE ENOUGH FOR A REPORT WINDOW, NOT A   *
025000* BILLING DATE - HC 10/02/91                                   *
025100****************************************************************
025200 130-BACK-UP-30-DAYS.
025300     MOVE WS-RUN-YYYY TO WS-SM30-YYYY.
025400     MOVE WS-RUN-MM   TO WS-SM30-MM.
025500     MOVE WS-RUN-DD   TO WS-SM30-DD.
025600     IF WS-SM30-DD > 30
025700         SUBTRACT 30 FROM WS-SM30-DD
025800         GO TO 130-EXIT.
025900* DAY <= 30 - UNDER THE 30-DAY-MONTH APPROXIMATION, 30 DAYS BACK
026000* LANDS ON THE SAME DAY NUMBER ONE MONTH EARLIER - HC 10/02/91
026100     IF WS-SM30-MM > 1
026200         SUBTRACT 1 FROM WS-SM30-MM
026300     ELSE
026400         MOVE 12 TO WS-SM30-MM
026500         SUBTRACT 1 FROM WS-SM30-YYYY.
026600 130-EXIT.
026700     MOVE WS-START-MINUS-30 TO WS-WINDOW-START.
026800     EXIT.
026900
027000****************************************************************
027100* "ONLY END GIVEN" CASE - START MUST BE END MINUS 30 DAYS, NOT *
027200* RUN-DATE MINUS 30 - A SUPPLIED END DIFFERENT FROM THE BATCH  *
027300* RUN DATE WAS ANCHORING TO THE WRONG DAY - RT 03/14/07        *
027400* TR#4512                                                      *
027500****************************************************************
027600 135-BACK-UP-30-FROM-END.                                          TR-4512
027700     MOVE WS-WE-YYYY TO WS-SM30-YYYY.
027800     MOVE WS-WE-MM   TO WS-SM30-MM.
027900     MOVE WS-WE-DD   TO WS-SM30-DD.
028000     IF WS-SM30-DD > 30
028100         SUBTRACT 30 FROM WS-SM30-DD
028200         GO TO 135-EXIT.
028300     IF WS-SM30-MM > 1
028400         SUBTRACT 1 FROM WS-SM30-MM
028500     ELSE
028600         MOVE 12 TO WS-SM30-MM
028700         SUBTRACT 1 FROM WS-SM30-YYYY.
028800 135-EXIT.
028900     MOVE WS-START-MINUS-30 TO WS-WINDOW-START.
029000     EXIT.
029100
029200 140-BACK-UP-7-DAYS.
029300     MOVE WS-RUN-YYYY TO WS-SM30-YYYY.
029400     MOVE WS-RUN-MM   TO WS-SM30-MM.
029500     MOVE WS-RUN-DD   TO WS-SM30-DD.
029600     IF WS-SM30-DD > 7
029700         SUBTRACT 7 FROM WS-SM30-DD
029800         GO TO 140-EXIT.
029900* BORROW A (30-DAY, APPROXIMATED) MONTH
030000     ADD 23 TO WS-SM30-DD.
030100     IF WS-SM30-MM > 1
030200         SUBTRACT 1 FROM WS-SM30-MM
030300     ELSE
030400         MOVE 12 TO WS-SM30-MM
030500         SUBTRACT 1 FROM WS-SM30-YYYY.
030600 140-EXIT.
030700     MOVE WS-START-MINUS-30 TO WS-WINDOW-START.
030800     EXIT.
030900
031000****************************************************************
031100* STEP 4 (PART 1) - LOAD EVERY NON-DELETED ACCOUNT FOR THIS    *
031200* USER INTO A WORK TABLE, OPENING BALANCE AS THE STARTING      *
031300* POINT FOR THE WINDOW-SCOPED BALANCE - DW 10/09/91             *
031400****************************************************************
031500 150-LOAD-ACCOUNTS.
031600     MOVE 0 TO ACCT-EOF-SW.
031700     MOVE 0 TO W-ACCT-COUNT.
031800     PERFORM 155-READ-ACCT.
031900     PERFORM 160-STORE-ACCT THRU 160-EXIT UNTIL ACCT-EOF-SW = 1.
032000 150-EXIT.
032100     EXIT.
032200
032300 155-READ-ACCT.
032400     READ ACCTFILE AT END MOVE 1 TO ACCT-EOF-SW.
032500
032600 160-STORE-ACCT.
032700     IF WAC-ACCT-NOT-DELETED AND WAC-ACCT-USER-ID = WS-USER-ID
032800         ADD 1 TO W-ACCT-COUNT
032900         MOVE WAC-ACCT-ID          TO WKA-ACCT-ID (W-ACCT-COUNT)
033000         MOVE WAC-ACCT-NAME        TO WKA-ACCT-NAME (W-ACCT-COUNT)
033100         MOVE WAC-ACCT-OPENING-BAL TO WKA-ACCT-BAL (W-ACCT-COUNT).
033200     PERFORM 155-READ-ACCT.
033300 160-EXIT.
033400     EXIT.
033500
033600****************************************************************
033700* STEPS 2/3/4/5 TOGETHER - ONE PASS OVER TRANFILE.  EACH       *
033800* QUALIFYING TRANSACTION ADDS TO THE GRAND TOTALS, ADJUSTS THE *
033900* MATCHING ACCOUNT'S WINDOW BALANCE, AND (FOR EXPENSE WITH A   *
034000* CATEGORY) ADDS TO THAT CATEGORY'S RUNNING TOTAL - HC 09/24/91*
034100****************************************************************
034200 200-ACCUMULATE-TOTALS.
034300     MOVE 0 TO TRAN-EOF-SW.
034400     PERFORM 205-READ-TRAN.
034500     PERFORM 210-APPLY-TRAN THRU 210-EXIT UNTIL TRAN-EOF-SW = 1.
034600 200-EXIT.
034700     EXIT.
034800
034900 205-READ-TRAN.
035000     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
035100
035200 210-APPLY-TRAN.
035300     IF WAT-TXN-NOT-DELETED AND WAT-TXN-USER-ID = WS-USER-ID
035400         IF WAT-OCCURRED-DATE-R < WS-WINDOW-START
035500             GO TO 210-READ-NEXT.
035600     IF WAT-TXN-NOT-DELETED AND WAT-TXN-USER-ID = WS-USER-ID
035700         IF WAT-OCCURRED-DATE-R > WS-WINDOW-END
035800             GO TO 210-READ-NEXT.
035900     IF WAT-TXN-NOT-DELETED AND WAT-TXN-USER-ID = WS-USER-ID
036000         IF WAT-OCCURRED-DATE-R NOT < WS-WINDOW-START AND
036100             WAT-OCCURRED-DATE-R NOT > WS-WINDOW-END
036200             PERFORM 220-APPLY-TOTALS THRU 220-EXIT
036300             PERFORM 230-APPLY-ACCOUNT-DELTA THRU 230-EXIT
036400             PERFORM 240-APPLY-CATEGORY THRU 240-EXIT
036500             ADD 1 TO REC-CTR.
036600 210-READ-NEXT.
036700     PERFORM 205-READ-TRAN.
036800 210-EXIT.
036900     EXIT.
037000
037100 220-APPLY-TOTALS.
037200     IF WAT-TYPE-INCOME
037300         ADD WAT-TXN-AMOUNT TO WS-TOTAL-INCOME.
037400     IF WAT-TYPE-EXPENSE
037500         ADD WAT-TXN-AMOUNT TO WS-TOTAL-EXPENSE.
037600 220-EXIT.
037700     EXIT.
037800
037900 230-APPLY-ACCOUNT-DELTA.
038000     MOVE 0 TO WS-FOUND-SW.
038100     MOVE 1 TO WS-ACCT-SUB.
038200     PERFORM 235-SCAN-ACCOUNT THRU 235-EXIT
038300         UNTIL WS-ACCT-SUB > W-ACCT-COUNT OR WS-FOUND-SW = 1.
038400 230-EXIT.
038500     EXIT.
038600
038700 235-SCAN-ACCOUNT.
038800     IF WAT-TYPE-TRANSFER
038900         GO TO 236-CHECK-TRANSFER-LEGS.
039000     IF WKA-ACCT-ID (WS-ACCT-SUB) NOT = WAT-TXN-ACCOUNT-ID
039100         GO TO 235-NEXT.
039200     MOVE 1 TO WS-FOUND-SW.
039300     IF WAT-TYPE-INCOME
039400         ADD WAT-TXN-AMOUNT TO WKA-ACCT-BAL (WS-ACCT-SUB).
039500     IF WAT-TYPE-EXPENSE
039600         SUBTRACT WAT-TXN-AMOUNT FROM WKA-ACCT-BAL (WS-ACCT-SUB).
039700     GO TO 235-EXIT.
039800 236-CHECK-TRANSFER-LEGS.
039900     IF WKA-ACCT-ID (WS-ACCT-SUB) = WAT-FROM-ACCT-ID
040000         SUBTRACT WAT-TXN-AMOUNT FROM WKA-ACCT-BAL (WS-ACCT-SUB).
040100     IF WKA-ACCT-ID (WS-ACCT-SUB) = WAT-TO-ACCT-ID
040200         ADD WAT-TXN-AMOUNT TO WKA-ACCT-BAL (WS-ACCT-SUB).
040300 235-NEXT.
040400     ADD 1 TO WS-ACCT-SUB.
040500 235-EXIT.
040600     EXIT.
040700
040800****************************************************************
040900* STEP 5 - EXPENSE TRANSACTIONS WITH A CATEGORY ADD TO THAT    *
041000* CATEGORY'S RUNNING TOTAL/COUNT IN THE WORK TABLE.  BLANK     *
041100* CATEGORY ID IS EXCLUDED PER SPEC - HC 09/24/91                *
041200****************************************************************
041300 240-APPLY-CATEGORY.
041400     IF NOT WAT-TYPE-EXPENSE
041500         GO TO 240-EXIT.
041600     IF WAT-TXN-CATEGORY-ID = SPACES
041700         GO TO 240-EXIT.
041800     MOVE 0 TO WS-FOUND-SW.
041900     MOVE 1 TO WS-CAT-SUB.
042000     PERFORM 245-SCAN-CATEGORY THRU 245-EXIT
042100         UNTIL WS-CAT-SUB > W-CAT-COUNT OR WS-FOUND-SW = 1.
042200     IF WS-FOUND-SW = 1
042300         GO TO 240-EXIT.
042400     IF W-CAT-COUNT NOT < 300
042500         GO TO 240-EXIT.
042600     ADD 1 TO W-CAT-COUNT.
042700     MOVE WAT-TXN-CATEGORY-ID TO WKC-CAT-ID (W-CAT-COUNT).
042800     MOVE WAT-TXN-AMOUNT      TO WKC-CAT-TOTAL (W-CAT-COUNT).
042900     MOVE 1                   TO WKC-CAT-COUNT (W-CAT-COUNT).
043000 240-EXIT.
043100     EXIT.
043200
043300 245-SCAN-CATEGORY.
043400     IF WKC-CAT-ID (WS-CAT-SUB) NOT = WAT-TXN-CATEGORY-ID
043500         GO TO 245-NEXT.
043600     MOVE 1 TO WS-FOUND-SW.
043700     ADD WAT-TXN-AMOUNT TO WKC-CAT-TOTAL (WS-CAT-SUB).
043800     ADD 1              TO WKC-CAT-COUNT (WS-CAT-SUB).
043900 245-NEXT.
044000     ADD 1 TO WS-CAT-SUB.
044100 245-EXIT.
044200     EXIT.
044300
044400****************************************************************
044500* RANK THE CATEGORY TABLE DESCENDING BY TOTAL AMOUNT.  PLAIN   *
044600* EXCHANGE (BUBBLE) SORT - NO SORT VERB AVAILABLE HERE FOR A   *
044700* WORK TABLE, AND NO SWAP ON EQUAL TOTALS SO EARLIER-ENCOUNTERED*
044800* CATEGORIES STAY AHEAD OF LATER TIES - TR#3340 10/17/91        *
044900****************************************************************
045000 400-RANK-CATEGORIES.
045100     IF W-CAT-COUNT < 2
045200         GO TO 400-EXIT.
045300     MOVE 1 TO WS-OUTER-SUB.
045400     PERFORM 410-OUTER-PASS THRU 410-EXIT
045500         UNTIL WS-OUTER-SUB > W-CAT-COUNT.
045600 400-EXIT.
045700     EXIT.
045800
045900 410-OUTER-PASS.
046000     MOVE 0 TO WS-SWAP-MADE-SW.
046100     MOVE 1 TO WS-INNER-SUB.
046200     PERFORM 420-INNER-PASS THRU 420-EXIT
046300         UNTIL WS-INNER-SUB > W-CAT-COUNT - WS-OUTER-SUB.
046400     IF WS-SWAP-MADE-SW = 0
046500         MOVE W-CAT-COUNT TO WS-OUTER-SUB.
046600     ADD 1 TO WS-OUTER-SUB.
046700 410-EXIT.
046800     EXIT.
046900
047000 420-INNER-PASS.
047100     IF WKC-CAT-TOTAL (WS-INNER-SUB) NOT < WKC-CAT-TOTAL
047200             (WS-INNER-SUB + 1)
047300         GO TO 420-NEXT.
047400     MOVE WKC-CAT-ID    (WS-INNER-SUB) TO WS-TEMP-CAT-ID.
047500     MOVE WKC-CAT-TOTAL (WS-INNER-SUB) TO WS-TEMP-CAT-TOTAL.
047600     MOVE WKC-CAT-COUNT (WS-INNER-SUB) TO WS-TEMP-CAT-COUNT.
047700     MOVE WKC-CAT-ID    (WS-INNER-SUB + 1) TO
047800         WKC-CAT-ID (WS-INNER-SUB).
047900     MOVE WKC-CAT-TOTAL (WS-INNER-SUB + 1) TO
048000         WKC-CAT-TOTAL (WS-INNER-SUB).
048100     MOVE WKC-CAT-COUNT (WS-INNER-SUB + 1) TO
048200         WKC-CAT-COUNT (WS-INNER-SUB).
048300     MOVE WS-TEMP-CAT-ID    TO WKC-CAT-ID (WS-INNER-SUB + 1).
048400     MOVE WS-TEMP-CAT-TOTAL TO WKC-CAT-TOTAL (WS-INNER-SUB + 1).
048500     MOVE WS-TEMP-CAT-COUNT TO WKC-CAT-COUNT (WS-INNER-SUB + 1).
048600     MOVE 1 TO WS-SWAP-MADE-SW.
048700 420-NEXT.
048800     ADD 1 TO WS-INNER-SUB.
048900 420-EXIT.
049000     EXIT.
049100
049200****************************************************************
049300* STEP 6 - PRINT HEADINGS, THE THREE TOTALS, ONE LINE PER      *
049400* ACCOUNT, THEN UP TO 5 CATEGORY LINES - HC 09/24/91            *
049500****************************************************************
049600 500-PRINT-DASHBOARD.
049700     MOVE WS-USER-ID     TO WDR-H1-USER-ID.
049800     MOVE WS-WINDOW-START TO WDR-H1-START-DATE.
049900     MOVE WS-WINDOW-END   TO WDR-H1-END-DATE.
050000     MOVE WDR-HEADING-LINE-1 TO DASHRPT-REC.
050100     WRITE DASHRPT-REC.
050200     MOVE WDR-RULE-LINE  TO DASHRPT-REC.
050300     WRITE DASHRPT-REC.
050400     MOVE WS-TOTAL-INCOME TO WDR-TI-AMOUNT.
050500     MOVE WDR-TOTAL-INCOME-LINE TO DASHRPT-REC.
050600     WRITE DASHRPT-REC.
050700     MOVE WS-TOTAL-EXPENSE TO WDR-TE-AMOUNT.
050800     MOVE WDR-TOTAL-EXPENSE-LINE TO DASHRPT-REC.
050900     WRITE DASHRPT-REC.
051000     MOVE WS-NET-SAVINGS TO WDR-NS-AMOUNT.
051100     MOVE WDR-NET-SAVINGS-LINE TO DASHRPT-REC.
051200     WRITE DASHRPT-REC.
051300     MOVE SPACES TO DASHRPT-REC.
051400     WRITE DASHRPT-REC.
051500     MOVE WDR-ACCT-HEADING-LINE TO DASHRPT-REC.
051600     WRITE DASHRPT-REC.
051700     MOVE WDR-ACCT-COLUMN-LINE TO DASHRPT-REC.
051800     WRITE DASHRPT-REC.
051900     MOVE 1 TO WS-ACCT-SUB.
052000     PERFORM 510-PRINT-ACCOUNT THRU 510-EXIT
052100         UNTIL WS-ACCT-SUB > W-ACCT-COUNT.
052200     MOVE SPACES TO DASHRPT-REC.
052300     WRITE DASHRPT-REC.
052400     MOVE WDR-CAT-HEADING-LINE TO DASHRPT-REC.
052500     WRITE DASHRPT-REC.
052600     MOVE WDR-CAT-COLUMN-LINE TO DASHRPT-REC.
052700     WRITE DASHRPT-REC.
052800     MOVE 5 TO WS-PRINT-LIMIT.
052900     IF W-CAT-COUNT < 5
053000         MOVE W-CAT-COUNT TO WS-PRINT-LIMIT.
053100     MOVE 1 TO WS-PRINT-SUB.
053200     PERFORM 520-PRINT-CATEGORY THRU 520-EXIT
053300         UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT.
053400 500-EXIT.
053500     EXIT.
053600
053700 510-PRINT-ACCOUNT.
053800     MOVE WKA-ACCT-ID   (WS-ACCT-SUB) TO WDR-AD-ACCT-ID.
053900     MOVE WKA-ACCT-NAME (WS-ACCT-SUB) TO WDR-AD-ACCT-NAME.
054000     MOVE WKA-ACCT-BAL  (WS-ACCT-SUB) TO WDR-AD-BALANCE.
054100     MOVE WDR-ACCT-DETAIL-LINE TO DASHRPT-REC.
054200     WRITE DASHRPT-REC.
054300     ADD 1 TO WS-ACCT-SUB.
054400 510-EXIT.
054500     EXIT.
054600
054700 520-PRINT-CATEGORY.
054800     MOVE WKC-CAT-ID (WS-PRINT-SUB) TO WS-LOOKUP-CAT-ID.
054900     PERFORM 530-FIND-CATEGORY-NAME THRU 530-EXIT.
055000     MOVE WS-CAT-NAME-FOUND TO WDR-CD-CAT-NAME.
055100     MOVE WKC-CAT-TOTAL (WS-PRINT-SUB) TO WDR-CD-TOTAL-AMT.
055200     MOVE WKC-CAT-COUNT (WS-PRINT-SUB) TO WDR-CD-TXN-COUNT.
055300     MOVE WDR-CAT-DETAIL-LINE TO DASHRPT-REC.
055400     WRITE DASHRPT-REC.
055500     ADD 1 TO WS-PRINT-SUB.
055600 520-EXIT.
055700     EXIT.
055800
055900****************************************************************
056000* "UNKNOWN" IS USED WHEN THE CATEGORY ID NO LONGER RESOLVES TO *
056100* A LIVE CATGFILE ROW (CATEGORY DELETED AFTER THE TXN WAS      *
056200* POSTED) - HC 11/02/91                                        *
056300****************************************************************
056400 530-FIND-CATEGORY-NAME.
056500     MOVE 'UNKNOWN'  TO WS-CAT-NAME-FOUND.
056600     CLOSE CATGFILE.
056700     OPEN INPUT CATGFILE.
056800     MOVE 0 TO CATG-EOF-SW.
056900     PERFORM 535-READ-CATEGORY.
057000     PERFORM 540-CHECK-CATEGORY THRU 540-EXIT
057100         UNTIL CATG-EOF-SW = 1.
057200 530-EXIT.
057300     EXIT.
057400
057500 535-READ-CATEGORY.
057600     READ CATGFILE AT END MOVE 1 TO CATG-EOF-SW.
057700
057800 540-CHECK-CATEGORY.
057900     IF WCT-CAT-NOT-DELETED AND WCT-CAT-ID = WS-LOOKUP-CAT-ID
058000         MOVE WCT-CAT-NAME TO WS-CAT-NAME-FOUND
058100         MOVE 1 TO CATG-EOF-SW
058200         GO TO 540-EXIT.
058300     PERFORM 535-READ-CATEGORY.
058400 540-EXIT.
058500     EXIT.
058600
058700 END-RTN.
058800     DISPLAY 'FINAL TOTALS FOR WAL7000' UPON CRT AT 0915.
058900     DISPLAY REC-CTR 'TXNS IN WINDOW =' UPON CRT AT 1125.
059000     CLOSE ACCTFILE.
059100     CLOSE TRANFILE.
059200     CLOSE CATGFILE.
059300     CLOSE DASHRPT.
059400     STOP RUN.
059500
