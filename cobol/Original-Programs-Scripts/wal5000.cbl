000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL5000.
000300 AUTHOR.      D. WOJCIK.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 07/09/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 07/09/91  DW  INITIAL WRITE - SETTLEMENT POSTING
001300* 07/16/91  DW  INVARIANT CHECK - SUM OF SETTLEMENTS <= ORIGINAL
001400* 08/04/91  HC  PUSH PAID-AMOUNT DOWN TO LIA/REC VIA FULL REWRITE
001500* 08/04/91  HC  STATUS RE-DERIVED AFTER PUSH-DOWN - SAME RULE AS
001600*               WAL4000 200-DERIVE-STATUS, OWN COPY HERE AS 600
001700* 11/12/91  DW  REJECT WHEN RECEIVABLE/LIABILITY IDS BOTH SET
001800* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
001900* 01/11/99  PK  Y2K - SET-OCCURRED-DATE ALREADY 4-DIGIT YEAR, OK
002000* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002100* 02/14/02  DW  UPDATE/DELETE OF A SETTLEMENT NEEDS RANDOM ACCESS
002200*               NOT AVAILABLE IN THIS BUILD - CREATE ONLY, TR#4205
002300* 05/02/04  DW  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002400* 03/14/07  RT  REC-CTR/REJECT-CTR MOVED TO 77-LEVEL PER
002500*               STANDARDS REVIEW - TR#4512
002600* 06/09/07  RT  02/14/02 ENTRY ABOVE NO LONGER APPLIES - UPDATE
002700*               MERGES AND DELETE FLAGS WST-SET-DELETED, BOTH VIA
002800*               FULL-FILE REWRITE ONTO SETLOUT LIKE 700-PUSH-DOWN
002900*               BELOW, THEN RE-SUM/RE-CHECK/RE-PUSH AS IF NEWLY
003000*               POSTED - TR#4568
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000* /users/public/ledger/setlreq.dat
004100     SELECT SETLREQ  ASSIGN TO DYNAMIC SREQ-PATH
004200            ORGANIZATION RECORD SEQUENTIAL.
004300* /users/public/ledger/setlmstr.dat
004400     SELECT SETLFILE ASSIGN TO DYNAMIC SETL-PATH
004500            ORGANIZATION RECORD SEQUENTIAL.
004600* /users/public/ledger/liabmstr.dat
004700     SELECT LIABFILE ASSIGN TO DYNAMIC LIAB-PATH
004800            ORGANIZATION RECORD SEQUENTIAL.
004900* /users/public/out/liabmstr.new
005000     SELECT LIABOUT  ASSIGN TO DYNAMIC LOUT-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200* /users/public/ledger/recvmstr.dat
005300     SELECT RECVFILE ASSIGN TO DYNAMIC RECV-PATH
005400            ORGANIZATION RECORD SEQUENTIAL.
005500* /users/public/out/recvmstr.new
005600     SELECT RECVOUT  ASSIGN TO DYNAMIC ROUT-PATH
005700            ORGANIZATION RECORD SEQUENTIAL.
005800* /users/public/out/setlmstr.new
005900     SELECT SETLOUT  ASSIGN TO DYNAMIC SOUT-PATH
006000            ORGANIZATION RECORD SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  SETLREQ
006700     RECORD CONTAINS 130 CHARACTERS
006800     DATA RECORD IS SETLREQ-REC.
006900 01  SETLREQ-REC.
007000     COPY '../mblps/walsreq.dd.cbl'.
007100
007200 FD  SETLFILE
007300     RECORD CONTAINS 130 CHARACTERS
007400     DATA RECORD IS SETLFILE-REC.
007500 01  SETLFILE-REC.
007600     COPY '../mblps/walset.dd.cbl'.
007700
007800 FD  LIABFILE
007900     RECORD CONTAINS 200 CHARACTERS
008000     DATA RECORD IS LIABFILE-REC.
008100 01  LIABFILE-REC.
008200     COPY '../mblps/wallia.dd.cbl'.
008300
008400 FD  LIABOUT
008500     RECORD CONTAINS 200 CHARACTERS
008600     DATA RECORD IS LIABOUT-REC.
008700 01  LIABOUT-REC                     PIC X(200).
008800
008900 FD  RECVFILE
009000     RECORD CONTAINS 200 CHARACTERS
009100     DATA RECORD IS RECVFILE-REC.
009200 01  RECVFILE-REC.
009300     COPY '../mblps/walrecv.dd.cbl'.
009400
009500 FD  RECVOUT
009600     RECORD CONTAINS 200 CHARACTERS
009700     DATA RECORD IS RECVOUT-REC.
009800 01  RECVOUT-REC                     PIC X(200).
009900*
010000 FD  SETLOUT
010100     RECORD CONTAINS 130 CHARACTERS
010200     DATA RECORD IS SETLOUT-REC.
010300 01  SETLOUT-REC                     PIC X(130).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
010800 77  REJECT-CTR                  PIC 9(7)  COMP-3 VALUE 0.
010900*
011000 01  VARIABLES.
011100     05  SREQ-PATH.
011200         10  FILLER                  PIC X(20)
011300             VALUE '/users/public/ledger'.
011400         10  SREQ-NAME PIC X(24) VALUE 'setlreq.dat'.
011500     05  SETL-PATH.
011600         10  FILLER                  PIC X(20)
011700             VALUE '/users/public/ledger'.
011800         10  SETL-NAME PIC X(24) VALUE 'setlmstr.dat'.
011900     05  LIAB-PATH.
012000         10  FILLER                  PIC X(20)
012100             VALUE '/users/public/ledger'.
012200         10  LIAB-NAME PIC X(24) VALUE 'liabmstr.dat'.
012300     05  LOUT-PATH.
012400         10  FILLER                  PIC X(20)
012500             VALUE '/users/public/out  '.
012600         10  LOUT-NAME PIC X(24) VALUE 'liabmstr.new'.
012700     05  RECV-PATH.
012800         10  FILLER                  PIC X(20)
012900             VALUE '/users/public/ledger'.
013000         10  RECV-NAME PIC X(24) VALUE 'recvmstr.dat'.
013100     05  ROUT-PATH.
013200         10  FILLER                  PIC X(20)
013300             VALUE '/users/public/out  '.
013400         10  ROUT-NAME PIC X(24) VALUE 'recvmstr.new'.
013500     05  SOUT-PATH.
013600         10  FILLER                  PIC X(20)
013700             VALUE '/users/public/out  '.
013800         10  SOUT-NAME PIC X(24) VALUE 'setlmstr.new'.
013900     05  WS-COMMAND-LINE             PIC X(100).
014000     05  FILLER REDEFINES WS-COMMAND-LINE.
014100         10  WS-CMD-USER-ID          PIC X(24).
014200         10  WS-CMD-FILLER           PIC X(76).
014300     05  SREQ-EOF-SW                 PIC 9(1)  VALUE 0.
014400     05  SETL-EOF-SW                 PIC 9(1)  VALUE 0.
014500     05  LIAB-EOF-SW                 PIC 9(1)  VALUE 0.
014600     05  RECV-EOF-SW                 PIC 9(1)  VALUE 0.
014700     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
014800     05  I                           PIC S9(4) COMP.
014900     05  WS-VALID-SW                 PIC X(1)  VALUE 'Y'.
015000         88  WS-REQUEST-VALID          VALUE 'Y'.
015100     05  WS-ORIGINAL-AMOUNT          PIC S9(13)V9(2) COMP-3.
015200     05  WS-TOTAL-SETTLEMENTS        PIC S9(13)V9(2) COMP-3.
015300     05  WS-TARGET-FOUND-SW          PIC X(1)  VALUE 'N'.
015400         88  WS-TARGET-FOUND           VALUE 'Y'.
015500     05  WS-SETL-FOUND-SW            PIC X(1)  VALUE 'N'.
015600         88  WS-SETL-FOUND             VALUE 'Y'.
015700     05  WS-DERIVED-STATUS           PIC X(15).
015800     05  WS-STAT-AMOUNT              PIC S9(13)V9(2) COMP-3.
015900     05  WS-STAT-PAID                PIC S9(13)V9(2) COMP-3.
016000     05  WS-STAT-DUE-DATE            PIC 9(8).
016100     05  WS-RUN-DATE                 PIC 9(8)  VALUE 0.
016200     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
016300         10  WS-RUN-YYYY              PIC 9(4).
016400         10  WS-RUN-MM                PIC 9(2).
016500         10  WS-RUN-DD                PIC 9(2).
016600*
016700 PROCEDURE DIVISION.
016800*
016900****************************************************************
017000* MAIN LINE - ONE SETTLEMENT REQUEST PER PASS.  LIABFILE/       *
017100* RECVFILE ARE REWRITTEN WHOLE (NO RANDOM ACCESS IN THIS BUILD)*
017200* EVERY TIME A SETTLEMENT CHANGES THE TARGET'S PAID-AMOUNT.    *
017300****************************************************************
017400 A010-MAIN-LINE.
017500     DISPLAY SPACES UPON CRT.
017600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017800     DISPLAY '* * * * B E G I N   W A L 5 0 0 0 . C B L'
017900         UPON CRT AT 1401.
018000     OPEN INPUT  SETLREQ.
018100     OPEN EXTEND SETLFILE.
018200     PERFORM 100-READ-REQUEST.
018300     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL SREQ-EOF-SW = 1.
018400     PERFORM END-RTN.
018500
018600 001-MAIN.
018700     IF WSQ-ACTION-DELETE
018800         GO TO 001-DELETE.
018900     IF WSQ-ACTION-UPDATE
019000         GO TO 001-UPDATE.
019100     PERFORM 200-VALIDATE-SETTLEMENT-TYPE THRU 200-EXIT.
019200     IF WS-REQUEST-VALID
019300         PERFORM 500-WRITE-SETTLEMENT THRU 500-EXIT
019400         PERFORM 300-SUM-SETTLEMENTS THRU 300-EXIT
019500         PERFORM 400-CHECK-INVARIANT THRU 400-EXIT
019600         IF WS-REQUEST-VALID
019700             PERFORM 700-PUSH-DOWN THRU 700-EXIT
019800             ADD 1 TO REC-CTR
019900         ELSE
020000             DISPLAY 'INVARIANT FAIL ' WSQ-SET-ID UPON CRT AT 2301
020100             ADD 1 TO REJECT-CTR
020200     ELSE
020300         DISPLAY 'REJECTED SETL ' WSQ-SET-ID UPON CRT AT 2301
020400         ADD 1 TO REJECT-CTR.
020500     GO TO 001-COUNT.
020600*
020700****************************************************************
020800* DELETE - FLAG THE SETTLEMENT DELETED VIA FULL-FILE REWRITE,   *
020900* THEN RE-SUM/RE-CHECK/RE-PUSH EXACTLY AS IF JUST POSTED, SO THE*
021000* DELETED RECORD'S AMOUNT DROPS OUT OF 320-APPLY-SETL'S NOT-    *
021100* DELETED TEST - RT 06/09/07                                   *
021200****************************************************************
021300 001-DELETE.
021400     MOVE 'Y' TO WS-VALID-SW.
021500     PERFORM 900-DELETE-SETTLEMENT THRU 900-EXIT.
021600     PERFORM 300-SUM-SETTLEMENTS THRU 300-EXIT.
021700     PERFORM 400-CHECK-INVARIANT THRU 400-EXIT.
021800     IF WS-REQUEST-VALID
021900         PERFORM 700-PUSH-DOWN THRU 700-EXIT
022000         ADD 1 TO REC-CTR
022100     ELSE
022200         DISPLAY 'INVARIANT FAIL ' WSQ-SET-ID UPON CRT AT 2301
022300         ADD 1 TO REJECT-CTR.
022400     GO TO 001-COUNT.
022500*
022600****************************************************************
022700* UPDATE - MERGE ANY NON-BLANK/NON-ZERO REQUEST FIELD OVER THE  *
022800* EXISTING SETTLEMENT VIA FULL-FILE REWRITE, THEN RE-SUM/RE-    *
022900* CHECK/RE-PUSH - RT 06/09/07                                  *
023000****************************************************************
023100 001-UPDATE.
023200     MOVE 'Y' TO WS-VALID-SW.
023300     PERFORM 950-UPDATE-SETTLEMENT THRU 950-EXIT.
023400     IF NOT WS-SETL-FOUND
023500         MOVE 'N' TO WS-VALID-SW.
023600     IF WS-REQUEST-VALID
023700         PERFORM 300-SUM-SETTLEMENTS THRU 300-EXIT
023800         PERFORM 400-CHECK-INVARIANT THRU 400-EXIT.
023900     IF WS-REQUEST-VALID
024000         PERFORM 700-PUSH-DOWN THRU 700-EXIT
024100         ADD 1 TO REC-CTR
024200     ELSE
024300         DISPLAY 'REJECTED SETL ' WSQ-SET-ID UPON CRT AT 2301
024400         ADD 1 TO REJECT-CTR.
024500*
024600 001-COUNT.
024700     IF DISPLAY-COUNT = 1000
024800         DISPLAY REC-CTR 'SETLS       -> ' UPON CRT AT 1125
024900         MOVE 0 TO DISPLAY-COUNT.
025000     ADD 1 TO DISPLAY-COUNT.
025100     PERFORM 100-READ-REQUEST.
025200 001-MAIN-EXIT.
025300     EXIT.
025400
025500****************************************************************
025600* TYPE = RECEIVABLE REQUIRES RECEIVABLE-ID AND FORBIDS          *
025700* LIABILITY-ID; TYPE = LIABILITY IS THE MIRROR - DW 11/12/91    *
025800****************************************************************
025900 200-VALIDATE-SETTLEMENT-TYPE.
026000     MOVE 'Y' TO WS-VALID-SW.
026100     IF WSQ-TYPE-RECEIVABLE
026200         IF WSQ-RECEIVABLE-ID = SPACES OR
026300             WSQ-LIABILITY-ID NOT = SPACES
026400             MOVE 'N' TO WS-VALID-SW
026500     ELSE
026600     IF WSQ-TYPE-LIABILITY
026700         IF WSQ-LIABILITY-ID = SPACES OR
026800             WSQ-RECEIVABLE-ID NOT = SPACES
026900             MOVE 'N' TO WS-VALID-SW
027000     ELSE
027100         MOVE 'N' TO WS-VALID-SW.
027200 200-EXIT.
027300     EXIT.
027400
027500 500-WRITE-SETTLEMENT.
027600     MOVE SPACES               TO SETLFILE-REC.
027700     MOVE WSQ-SET-ID            TO WST-SET-ID.
027800     MOVE WSQ-USER-ID           TO WST-SET-USER-ID.
027900     MOVE WSQ-SET-TYPE          TO WST-SET-TYPE.
028000     MOVE WSQ-RECEIVABLE-ID     TO WST-SET-RECEIVABLE-ID.
028100     MOVE WSQ-LIABILITY-ID      TO WST-SET-LIABILITY-ID.
028200     MOVE WSQ-TXN-ID            TO WST-SET-TXN-ID.
028300     MOVE WSQ-ACCOUNT-ID        TO WST-SET-ACCOUNT-ID.
028400     MOVE WSQ-AMOUNT            TO WST-SET-AMOUNT.
028500     MOVE WSQ-CURRENCY          TO WST-SET-CURRENCY.
028600     MOVE WSQ-OCCURRED-DATE-R   TO WST-OCCURRED-DATE-R.
028700     MOVE 'N'                   TO WST-SET-DELETED.
028800     WRITE SETLFILE-REC.
028900 500-EXIT.
029000     EXIT.
029100
029200****************************************************************
029300* SCAN SETLFILE FOR EVERY NON-DELETED SETTLEMENT AGAINST THIS   *
029400* TARGET, INCLUDING THE ONE JUST WRITTEN ABOVE - DW 07/16/91    *
029500****************************************************************
029600 300-SUM-SETTLEMENTS.
029700     MOVE 0 TO WS-TOTAL-SETTLEMENTS.
029800     CLOSE SETLFILE.
029900     OPEN INPUT SETLFILE.
030000     MOVE 0 TO SETL-EOF-SW.
030100     PERFORM 310-READ-SETL.
030200     PERFORM 320-APPLY-SETL THRU 320-EXIT UNTIL SETL-EOF-SW = 1.
030300     CLOSE SETLFILE.
030400     OPEN EXTEND SETLFILE.
030500 300-EXIT.
030600     EXIT.
030700
030800 310-READ-SETL.
030900     READ SETLFILE AT END MOVE 1 TO SETL-EOF-SW.
031000
031100 320-APPLY-SETL.
031200     IF WST-SET-NOT-DELETED
031300         IF WSQ-TYPE-RECEIVABLE AND
031400             WST-SET-RECEIVABLE-ID = WSQ-RECEIVABLE-ID
031500             ADD WST-SET-AMOUNT TO WS-TOTAL-SETTLEMENTS
031600         ELSE
031700         IF WSQ-TYPE-LIABILITY AND
031800             WST-SET-LIABILITY-ID = WSQ-LIABILITY-ID
031900             ADD WST-SET-AMOUNT TO WS-TOTAL-SETTLEMENTS.
032000     PERFORM 310-READ-SETL.
032100 320-EXIT.
032200     EXIT.
032300
032400****************************************************************
032500* LOOK UP THE TARGET'S ORIGINAL AMOUNT AND COMPARE - DW 07/16/91*
032600****************************************************************
032700 400-CHECK-INVARIANT.
032800     MOVE 'N' TO WS-TARGET-FOUND-SW.
032900     IF WSQ-TYPE-RECEIVABLE
033000         OPEN INPUT RECVFILE
033100         MOVE 0 TO RECV-EOF-SW
033200         PERFORM 410-FIND-RECV UNTIL RECV-EOF-SW = 1
033300             OR WS-TARGET-FOUND
033400         CLOSE RECVFILE
033500     ELSE
033600         OPEN INPUT LIABFILE
033700         MOVE 0 TO LIAB-EOF-SW
033800         PERFORM 420-FIND-LIAB UNTIL LIAB-EOF-SW = 1
033900             OR WS-TARGET-FOUND
034000         CLOSE LIABFILE.
034100     IF NOT WS-TARGET-FOUND
034200         MOVE 'N' TO WS-VALID-SW
034300         GO TO 400-EXIT.
034400     IF WS-TOTAL-SETTLEMENTS > WS-ORIGINAL-AMOUNT
034500         MOVE 'N' TO WS-VALID-SW.
034600 400-EXIT.
034700     EXIT.
034800
034900 410-FIND-RECV.
035000     READ RECVFILE AT END MOVE 1 TO RECV-EOF-SW.
035100     IF RECV-EOF-SW = 0
035200         IF WRV-REC-ID = WSQ-RECEIVABLE-ID
035300             MOVE WRV-REC-AMOUNT TO WS-ORIGINAL-AMOUNT
035400             MOVE 'Y' TO WS-TARGET-FOUND-SW.
035500
035600 420-FIND-LIAB.
035700     READ LIABFILE AT END MOVE 1 TO LIAB-EOF-SW.
035800     IF LIAB-EOF-SW = 0
035900         IF WLI-LIA-ID = WSQ-LIABILITY-ID
036000             MOVE WLI-LIA-AMOUNT TO WS-ORIGINAL-AMOUNT
036100             MOVE 'Y' TO WS-TARGET-FOUND-SW.
036200
036300****************************************************************
036400* PUSH WS-TOTAL-SETTLEMENTS DOWN AS THE NEW PAID-AMOUNT, RE-    *
036500* DERIVE STATUS (OWN COPY OF WAL4000'S RULE), FULL-FILE REWRITE*
036600****************************************************************
036700 700-PUSH-DOWN.
036800     IF WSQ-TYPE-RECEIVABLE
036900         PERFORM 710-REWRITE-RECV THRU 710-EXIT
037000     ELSE
037100         PERFORM 720-REWRITE-LIAB THRU 720-EXIT.
037200 700-EXIT.
037300     EXIT.
037400
037500 710-REWRITE-RECV.
037600     CLOSE RECVFILE.
037700     OPEN INPUT  RECVFILE.
037800     OPEN OUTPUT RECVOUT.
037900     MOVE 0 TO RECV-EOF-SW.
038000     PERFORM 715-READ-RECV.
038100     PERFORM 716-COPY-RECV THRU 716-EXIT UNTIL RECV-EOF-SW = 1.
038200     CLOSE RECVFILE.
038300     CLOSE RECVOUT.
038400 710-EXIT.
038500     EXIT.
038600
038700 715-READ-RECV.
038800     READ RECVFILE AT END MOVE 1 TO RECV-EOF-SW.
038900
039000 716-COPY-RECV.
039100     IF WRV-REC-ID = WSQ-RECEIVABLE-ID
039200         MOVE WS-TOTAL-SETTLEMENTS TO WRV-REC-PAID-AMOUNT
039300         MOVE WRV-REC-AMOUNT       TO WS-STAT-AMOUNT
039400         MOVE WRV-REC-PAID-AMOUNT  TO WS-STAT-PAID
039500         MOVE WRV-DUE-DATE-R       TO WS-STAT-DUE-DATE
039600         PERFORM 600-DERIVE-STATUS THRU 600-EXIT
039700         MOVE WS-DERIVED-STATUS    TO WRV-REC-STATUS.
039800     MOVE RECVFILE-REC TO RECVOUT-REC.
039900     WRITE RECVOUT-REC.
040000     PERFORM 715-READ-RECV.
040100 716-EXIT.
040200     EXIT.
040300
040400 720-REWRITE-LIAB.
040500     CLOSE LIABFILE.
040600     OPEN INPUT  LIABFILE.
040700     OPEN OUTPUT LIABOUT.
040800     MOVE 0 TO LIAB-EOF-SW.
040900     PERFORM 725-READ-LIAB.
041000     PERFORM 726-COPY-LIAB THRU 726-EXIT UNTIL LIAB-EOF-SW = 1.
041100     CLOSE LIABFILE.
041200     CLOSE LIABOUT.
041300 720-EXIT.
041400     EXIT.
041500
041600 725-READ-LIAB.
041700     READ LIABFILE AT END MOVE 1 TO LIAB-EOF-SW.
041800
041900 726-COPY-LIAB.
042000     IF WLI-LIA-ID = WSQ-LIABILITY-ID
042100         MOVE WS-TOTAL-SETTLEMENTS TO WLI-LIA-PAID-AMOUNT
042200         MOVE WLI-LIA-AMOUNT       TO WS-STAT-AMOUNT
042300         MOVE WLI-LIA-PAID-AMOUNT  TO WS-STAT-PAID
042400         MOVE WLI-DUE-DATE-R       TO WS-STAT-DUE-DATE
042500         PERFORM 600-DERIVE-STATUS THRU 600-EXIT
042600         MOVE WS-DERIVED-STATUS    TO WLI-LIA-STATUS.
042700     MOVE LIABFILE-REC TO LIABOUT-REC.
042800     WRITE LIABOUT-REC.
042900     PERFORM 725-READ-LIAB.
043000 726-EXIT.
043100     EXIT.
043200
043300****************************************************************
043400* OWN COPY OF WAL4000'S 200-DERIVE-STATUS - SAME RULE, PASTED  *
043500* IN HERE RATHER THAN SHARED, PER SHOP PRACTICE - HC 08/04/91  *
043600****************************************************************
043700 600-DERIVE-STATUS.
043800     IF WS-STAT-PAID = 0
043900         MOVE 'OPEN'           TO WS-DERIVED-STATUS
044000     ELSE
044100     IF WS-STAT-PAID >= WS-STAT-AMOUNT
044200         MOVE 'PAID'           TO WS-DERIVED-STATUS
044300         GO TO 600-EXIT
044400     ELSE
044500         MOVE 'PARTIALLY_PAID' TO WS-DERIVED-STATUS.
044600     IF WS-STAT-DUE-DATE NOT = 0 AND
044700         WS-STAT-DUE-DATE < WS-RUN-DATE
044800         MOVE 'OVERDUE'        TO WS-DERIVED-STATUS.
044900 600-EXIT.
045000     EXIT.
045100*
045200****************************************************************
045300* DELETE - SCAN SETLFILE TOP TO BOTTOM, FLAG THE MATCHING       *
045400* SETTLEMENT, COPY EVERY RECORD ONTO SETLOUT - RT 06/09/07     *
045500****************************************************************
045600 900-DELETE-SETTLEMENT.
045700     CLOSE SETLFILE.
045800     OPEN INPUT  SETLFILE.
045900     OPEN OUTPUT SETLOUT.
046000     MOVE 0 TO SETL-EOF-SW.
046100     PERFORM 910-READ-SETL3.
046200     PERFORM 920-COPY-DEL-SETL THRU 920-EXIT UNTIL SETL-EOF-SW = 1.
046300     CLOSE SETLFILE.
046400     CLOSE SETLOUT.
046500     OPEN EXTEND SETLFILE.
046600 900-EXIT.
046700     EXIT.
046800*
046900 910-READ-SETL3.
047000     READ SETLFILE AT END MOVE 1 TO SETL-EOF-SW.
047100*
047200 920-COPY-DEL-SETL.
047300     IF WST-SET-ID = WSQ-SET-ID
047400         MOVE 'Y' TO WST-SET-DELETED.
047500     MOVE SETLFILE-REC TO SETLOUT-REC.
047600     WRITE SETLOUT-REC.
047700     PERFORM 910-READ-SETL3.
047800 920-EXIT.
047900     EXIT.
048000*
048100****************************************************************
048200* UPDATE - SAME SCAN, MERGE ANY NON-BLANK/NON-ZERO REQUEST FIELD*
048300* ONTO THE MATCHING SETTLEMENT BEFORE COPYING IT OUT - RT       *
048400* 06/09/07                                                     *
048500****************************************************************
048600 950-UPDATE-SETTLEMENT.
048700     MOVE 'N' TO WS-SETL-FOUND-SW.
048800     CLOSE SETLFILE.
048900     OPEN INPUT  SETLFILE.
049000     OPEN OUTPUT SETLOUT.
049100     MOVE 0 TO SETL-EOF-SW.
049200     PERFORM 955-READ-SETL4.
049300     PERFORM 960-MERGE-SETL THRU 960-EXIT UNTIL SETL-EOF-SW = 1.
049400     CLOSE SETLFILE.
049500     CLOSE SETLOUT.
049600     OPEN EXTEND SETLFILE.
049700 950-EXIT.
049800     EXIT.
049900*
050000 955-READ-SETL4.
050100     READ SETLFILE AT END MOVE 1 TO SETL-EOF-SW.
050200*
050300 960-MERGE-SETL.
050400     IF WST-SET-ID NOT = WSQ-SET-ID
050500         GO TO 960-COPY.
050600     MOVE 'Y' TO WS-SETL-FOUND-SW.
050700     IF WSQ-USER-ID NOT = SPACES
050800         MOVE WSQ-USER-ID TO WST-SET-USER-ID.
050900     IF WSQ-TXN-ID NOT = SPACES
051000         MOVE WSQ-TXN-ID TO WST-SET-TXN-ID.
051100     IF WSQ-ACCOUNT-ID NOT = SPACES
051200         MOVE WSQ-ACCOUNT-ID TO WST-SET-ACCOUNT-ID.
051300     IF WSQ-AMOUNT NOT = 0
051400         MOVE WSQ-AMOUNT TO WST-SET-AMOUNT.
051500     IF WSQ-CURRENCY NOT = SPACES
051600         MOVE WSQ-CURRENCY TO WST-SET-CURRENCY.
051700     IF WSQ-OCCURRED-DATE-R NOT = 0
051800         MOVE WSQ-OCCURRED-DATE-R TO WST-OCCURRED-DATE-R.
051900 960-COPY.
052000     MOVE SETLFILE-REC TO SETLOUT-REC.
052100     WRITE SETLOUT-REC.
052200     PERFORM 955-READ-SETL4.
052300 960-EXIT.
052400     EXIT.
052500*
052600 100-READ-REQUEST.
052700     READ SETLREQ AT END MOVE 1 TO SREQ-EOF-SW.
052800
052900 END-RTN.
053000     DISPLAY 'FINAL TOTALS FOR WAL5000' UPON CRT AT 0915.
053100     DISPLAY REC-CTR 'SETLS TOTAL =' UPON CRT AT 1125.
053200     DISPLAY REJECT-CTR 'SETLS REJECTED =' UPON CRT AT 1225.
053300     CLOSE SETLREQ.
053400     CLOSE SETLFILE.
053500     STOP RUN.
053600
