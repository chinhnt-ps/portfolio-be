000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL4000.
000300 AUTHOR.      H. CHAU.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 06/11/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 06/11/91  HC  INITIAL WRITE - LIABILITY LIFECYCLE
001300* 06/18/91  HC  ADDED RECEIVABLE SIDE, ONE SHAPE PER WRQ-REQ-TYPE
001400* 07/02/91  DW  STATUS DERIVATION RULE - PAID/PARTIAL/OVERDUE/OPEN
001500* 07/02/91  DW  NULL AMOUNT LEAVES STATUS UNCHANGED - DEFENSIVE
001600* 09/30/91  HC  AUTO-POST INCOME/EXPENSE TXN WHEN ACCOUNT LINKED
001700* 10/14/91  HC  AUTO-POST FAILURE MUST NOT ABORT THE LIA/REC WRITE
001800* 01/20/92  DW  NOTE TEXT "VAY:"/"CHO VAY:" PREFIX PER COUNTERPTY
001900* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
002000* 01/11/99  PK  Y2K - OCCURRED/DUE DATE ALREADY 4-DIGIT YEAR, OK
002100* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002200* 04/02/02  HC  UPDATE MERGE SEMANTICS - REQUEST OVER EXISTING
002300* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002400* 03/14/07  RT  NOTE TEXT WAS ALWAYS BUILT FROM COUNTERPARTY -
002500*               WRQ-NOTE WAS NEVER TESTED SINCE 01/20/92, NOW
002600*               PREFERRED OVER COUNTERPARTY WHEN PRESENT - TR#4512
002700* 06/09/07  RT  04/02/02 MERGE CLAIM WAS NEVER WIRED IN - WRQ-
002800*               ACTION-CODE ADDED DISPATCH, 215/225 MERGE ANY
002900*               NON-BLANK/NON-ZERO REQUEST FIELD OVER LIABOUT/
003000*               RECVOUT VIA FULL-FILE REWRITE LIKE WAL5000'S
003100*               PUSH-DOWN - TR#4568
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100* /users/public/ledger/liarreq.dat
004200     SELECT WALREQ   ASSIGN TO DYNAMIC WREQ-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400* /users/public/ledger/liabmstr.dat
004500     SELECT LIABFILE ASSIGN TO DYNAMIC LIAB-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700* /users/public/ledger/recvmstr.dat
004800     SELECT RECVFILE ASSIGN TO DYNAMIC RECV-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000* /users/public/ledger/tranhist.dat
005100     SELECT TRANFILE ASSIGN TO DYNAMIC TRAN-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300* /users/public/out/liabupd.new
005400     SELECT LIABOUT  ASSIGN TO DYNAMIC LOUT-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600* /users/public/out/recvupd.new
005700     SELECT RECVOUT  ASSIGN TO DYNAMIC ROUT-PATH
005800            ORGANIZATION RECORD SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  WALREQ
006500     RECORD CONTAINS 200 CHARACTERS
006600     DATA RECORD IS WALREQ-REC.
006700 01  WALREQ-REC.
006800     COPY '../mblps/wallreq.dd.cbl'.
006900
007000 FD  LIABFILE
007100     RECORD CONTAINS 200 CHARACTERS
007200     DATA RECORD IS LIABFILE-REC.
007300 01  LIABFILE-REC.
007400     COPY '../mblps/wallia.dd.cbl'.
007500
007600 FD  RECVFILE
007700     RECORD CONTAINS 200 CHARACTERS
007800     DATA RECORD IS RECVFILE-REC.
007900 01  RECVFILE-REC.
008000     COPY '../mblps/walrecv.dd.cbl'.
008100
008200 FD  TRANFILE
008300     RECORD CONTAINS 200 CHARACTERS
008400     DATA RECORD IS TRANFILE-REC.
008500 01  TRANFILE-REC.
008600     COPY '../mblps/waltran.dd.cbl'.
008700*
008800 FD  LIABOUT
008900     RECORD CONTAINS 200 CHARACTERS
009000     DATA RECORD IS LIABOUT-REC.
009100 01  LIABOUT-REC                     PIC X(200).
009200*
009300 FD  RECVOUT
009400     RECORD CONTAINS 200 CHARACTERS
009500     DATA RECORD IS RECVOUT-REC.
009600 01  RECVOUT-REC                     PIC X(200).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
010100 77  WS-TXN-SEQ                  PIC 9(7)  COMP-3 VALUE 0.
010200*
010300 01  VARIABLES.
010400     05  WREQ-PATH.
010500         10  FILLER                  PIC X(20)
010600             VALUE '/users/public/ledger'.
010700         10  WREQ-NAME PIC X(24) VALUE 'liarreq.dat'.
010800     05  LIAB-PATH.
010900         10  FILLER                  PIC X(20)
011000             VALUE '/users/public/ledger'.
011100         10  LIAB-NAME PIC X(24) VALUE 'liabmstr.dat'.
011200     05  RECV-PATH.
011300         10  FILLER                  PIC X(20)
011400             VALUE '/users/public/ledger'.
011500         10  RECV-NAME PIC X(24) VALUE 'recvmstr.dat'.
011600     05  TRAN-PATH.
011700         10  FILLER                  PIC X(20)
011800             VALUE '/users/public/ledger'.
011900         10  TRAN-NAME PIC X(24) VALUE 'tranhist.dat'.
012000     05  LOUT-PATH.
012100         10  FILLER                  PIC X(20)
012200             VALUE '/users/public/out  '.
012300         10  LOUT-NAME PIC X(24) VALUE 'liabupd.new'.
012400     05  ROUT-PATH.
012500         10  FILLER                  PIC X(20)
012600             VALUE '/users/public/out  '.
012700         10  ROUT-NAME PIC X(24) VALUE 'recvupd.new'.
012800     05  WS-COMMAND-LINE             PIC X(100).
012900     05  FILLER REDEFINES WS-COMMAND-LINE.
013000         10  WS-CMD-USER-ID          PIC X(24).
013100         10  WS-CMD-FILLER           PIC X(76).
013200     05  WS-RUN-DATE                 PIC 9(8)  VALUE 0.
013300     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
013400         10  WS-RUN-YYYY              PIC 9(4).
013500         10  WS-RUN-MM                PIC 9(2).
013600         10  WS-RUN-DD                PIC 9(2).
013700     05  WS-RUN-TIME                 PIC 9(6)  VALUE 0.
013800     05  WREQ-EOF-SW                 PIC 9(1)  VALUE 0.
013900     05  LIAB-EOF-SW                 PIC 9(1)  VALUE 0.
014000     05  RECV-EOF-SW                 PIC 9(1)  VALUE 0.
014100     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
014200     05  I                           PIC S9(4) COMP.
014300     05  WS-DERIVED-STATUS           PIC X(15).
014400     05  WS-STAT-AMOUNT              PIC S9(13)V9(2) COMP-3.
014500     05  WS-STAT-PAID                PIC S9(13)V9(2) COMP-3.
014600     05  WS-STAT-DUE-DATE            PIC 9(8).
014700     05  WS-NOTE-TEXT                PIC X(66).
014800     05  WS-NEW-TXN-ID.
014900         10  WS-NEW-TXN-PFX PIC X(17) VALUE 'WAL4AUTO00000000'.
015000         10  WS-NEW-TXN-SFX          PIC 9(7).
015100     05  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID PIC X(24).
015200*
015300 PROCEDURE DIVISION.
015400*
015500****************************************************************
015600* MAIN LINE - ONE REQUEST PER PASS; WRQ-REQ-TYPE SELECTS WHICH  *
015700* OF THE TWO IDENTICALLY-SHAPED MASTERS GETS WRITTEN.  LIKE     *
015800* WAL2000, NO CALL IS MADE TO A SHARED SUBPROGRAM - WAL5000     *
015900* CARRIES ITS OWN COPY OF 600-DERIVE-STATUS BELOW - HC 07/02/91 *
016000****************************************************************
016100 A010-MAIN-LINE.
016200     DISPLAY SPACES UPON CRT.
016300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016500     ACCEPT WS-RUN-TIME FROM TIME.
016600     DISPLAY '* * * * B E G I N   W A L 4 0 0 0 . C B L'
016700         UPON CRT AT 1401.
016800     OPEN INPUT  WALREQ.
016900     OPEN EXTEND LIABFILE.
017000     OPEN EXTEND RECVFILE.
017100     OPEN EXTEND TRANFILE.
017200     PERFORM 100-READ-REQUEST.
017300     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL WREQ-EOF-SW = 1.
017400     PERFORM END-RTN.
017500
017600 001-MAIN.
017700     IF WRQ-TYPE-LIA
017800         IF WRQ-ACTION-UPDATE
017900             PERFORM 215-UPDATE-LIABILITY THRU 215-EXIT
018000         ELSE
018100             PERFORM 210-PROCESS-LIABILITY THRU 210-EXIT
018200     ELSE
018300         IF WRQ-ACTION-UPDATE
018400             PERFORM 225-UPDATE-RECEIVABLE THRU 225-EXIT
018500         ELSE
018600             PERFORM 220-PROCESS-RECEIVABLE THRU 220-EXIT.
018700     ADD 1 TO REC-CTR.
018800     IF DISPLAY-COUNT = 1000
018900         DISPLAY REC-CTR 'LIA/REC     -> ' UPON CRT AT 1125
019000         MOVE 0 TO DISPLAY-COUNT.
019100     ADD 1 TO DISPLAY-COUNT.
019200     PERFORM 100-READ-REQUEST.
019300 001-MAIN-EXIT.
019400     EXIT.
019500
019600****************************************************************
019700* LIABILITY SIDE - BUILD OR MERGE THE RECORD, DERIVE STATUS,   *
019800* REWRITE, THEN BEST-EFFORT AUTO-POST AN INCOME TRANSACTION.   *
019900****************************************************************
020000 210-PROCESS-LIABILITY.
020100     MOVE SPACES              TO LIABFILE-REC.
020200     MOVE WRQ-ID               TO WLI-LIA-ID.
020300     MOVE WRQ-USER-ID          TO WLI-LIA-USER-ID.
020400     MOVE WRQ-COUNTERPARTY     TO WLI-LIA-COUNTERPARTY.
020500     MOVE WRQ-AMOUNT           TO WLI-LIA-AMOUNT.
020600     MOVE WRQ-CURRENCY         TO WLI-LIA-CURRENCY.
020700     MOVE WRQ-OCCURRED-DATE-R  TO WLI-OCCURRED-DATE-R.
020800     MOVE WRQ-DUE-DATE-R       TO WLI-DUE-DATE-R.
020900     MOVE 0                    TO WLI-LIA-PAID-AMOUNT.
021000     MOVE WRQ-ACCOUNT-ID       TO WLI-LIA-ACCOUNT-ID.
021100     MOVE 'N'                  TO WLI-LIA-DELETED.
021200     MOVE WRQ-AMOUNT           TO WS-STAT-AMOUNT.
021300     MOVE 0                    TO WS-STAT-PAID.
021400     MOVE WRQ-DUE-DATE-R       TO WS-STAT-DUE-DATE.
021500     PERFORM 200-DERIVE-STATUS THRU 200-EXIT.
021600     MOVE WS-DERIVED-STATUS    TO WLI-LIA-STATUS.
021700     WRITE LIABFILE-REC.
021800     IF WRQ-ACCOUNT-ID NOT = SPACES
021900         IF WRQ-NOTE NOT = SPACES
022000             STRING 'VAY: ' DELIMITED BY SIZE
022100                 WRQ-NOTE DELIMITED BY SIZE
022200                 INTO WS-NOTE-TEXT
022300         ELSE
022400             STRING 'VAY: ' DELIMITED BY SIZE
022500                 WRQ-COUNTERPARTY DELIMITED BY SIZE
022600                 INTO WS-NOTE-TEXT
022700         PERFORM 300-AUTOPOST-TRANSACTION THRU 300-EXIT.
022800 210-EXIT.
022900     EXIT.
023000
023100****************************************************************
023200* RECEIVABLE SIDE - MIRROR OF 210 ABOVE - HC 06/18/91          *
023300****************************************************************
023400 220-PROCESS-RECEIVABLE.
023500     MOVE SPACES              TO RECVFILE-REC.
023600     MOVE WRQ-ID               TO WRV-REC-ID.
023700     MOVE WRQ-USER-ID          TO WRV-REC-USER-ID.
023800     MOVE WRQ-COUNTERPARTY     TO WRV-REC-COUNTERPARTY.
023900     MOVE WRQ-AMOUNT           TO WRV-REC-AMOUNT.
024000     MOVE WRQ-CURRENCY         TO WRV-REC-CURRENCY.
024100     MOVE WRQ-OCCURRED-DATE-R  TO WRV-OCCURRED-DATE-R.
024200     MOVE WRQ-DUE-DATE-R       TO WRV-DUE-DATE-R.
024300     MOVE 0                    TO WRV-REC-PAID-AMOUNT.
024400     MOVE WRQ-ACCOUNT-ID       TO WRV-REC-ACCOUNT-ID.
024500     MOVE 'N'                  TO WRV-REC-DELETED.
024600     MOVE WRQ-AMOUNT           TO WS-STAT-AMOUNT.
024700     MOVE 0                    TO WS-STAT-PAID.
024800     MOVE WRQ-DUE-DATE-R       TO WS-STAT-DUE-DATE.
024900     PERFORM 200-DERIVE-STATUS THRU 200-EXIT.
025000     MOVE WS-DERIVED-STATUS    TO WRV-REC-STATUS.
025100     WRITE RECVFILE-REC.
025200     IF WRQ-ACCOUNT-ID NOT = SPACES
025300         IF WRQ-NOTE NOT = SPACES
025400             STRING 'CHO VAY: ' DELIMITED BY SIZE
025500                 WRQ-NOTE DELIMITED BY SIZE
025600                 INTO WS-NOTE-TEXT
025700         ELSE
025800             STRING 'CHO VAY: ' DELIMITED BY SIZE
025900                 WRQ-COUNTERPARTY DELIMITED BY SIZE
026000                 INTO WS-NOTE-TEXT
026100         PERFORM 310-AUTOPOST-EXPENSE THRU 310-EXIT.
026200 220-EXIT.
026300     EXIT.
026400*
026500****************************************************************
026600* UPDATE, LIABILITY SIDE - ANY NON-BLANK/NON-ZERO REQUEST FIELD *
026700* OVERRIDES THE EXISTING MASTER FIELD, STATUS RE-DERIVED, FULL-*
026800* FILE REWRITE ONTO LIABOUT LIKE WAL5000'S PUSH-DOWN - NO AUTO-*
026900* POST ON UPDATE, ONLY ON CREATE - RT 06/09/07                 *
027000****************************************************************
027100 215-UPDATE-LIABILITY.
027200     CLOSE LIABFILE.
027300     OPEN INPUT  LIABFILE.
027400     OPEN OUTPUT LIABOUT.
027500     MOVE 0 TO LIAB-EOF-SW.
027600     PERFORM 216-READ-LIAB.
027700     PERFORM 217-MERGE-LIAB THRU 217-EXIT UNTIL LIAB-EOF-SW = 1.
027800     CLOSE LIABFILE.
027900     CLOSE LIABOUT.
028000     OPEN EXTEND LIABFILE.
028100 215-EXIT.
028200     EXIT.
028300*
028400 216-READ-LIAB.
028500     READ LIABFILE AT END MOVE 1 TO LIAB-EOF-SW.
028600*
028700 217-MERGE-LIAB.
028800     IF WLI-LIA-ID NOT = WRQ-ID
028900         GO TO 217-COPY.
029000     IF WRQ-USER-ID NOT = SPACES
029100         MOVE WRQ-USER-ID TO WLI-LIA-USER-ID.
029200     IF WRQ-COUNTERPARTY NOT = SPACES
029300         MOVE WRQ-COUNTERPARTY TO WLI-LIA-COUNTERPARTY.
029400     IF WRQ-AMOUNT NOT = 0
029500         MOVE WRQ-AMOUNT TO WLI-LIA-AMOUNT.
029600     IF WRQ-CURRENCY NOT = SPACES
029700         MOVE WRQ-CURRENCY TO WLI-LIA-CURRENCY.
029800     IF WRQ-OCCURRED-DATE-R NOT = 0
029900         MOVE WRQ-OCCURRED-DATE-R TO WLI-OCCURRED-DATE-R.
030000     IF WRQ-DUE-DATE-R NOT = 0
030100         MOVE WRQ-DUE-DATE-R TO WLI-DUE-DATE-R.
030200     IF WRQ-ACCOUNT-ID NOT = SPACES
030300         MOVE WRQ-ACCOUNT-ID TO WLI-LIA-ACCOUNT-ID.
030400     MOVE WLI-LIA-AMOUNT       TO WS-STAT-AMOUNT.
030500     MOVE WLI-LIA-PAID-AMOUNT  TO WS-STAT-PAID.
030600     MOVE WLI-DUE-DATE-R       TO WS-STAT-DUE-DATE.
030700     PERFORM 200-DERIVE-STATUS THRU 200-EXIT.
030800     MOVE WS-DERIVED-STATUS    TO WLI-LIA-STATUS.
030900 217-COPY.
031000     MOVE LIABFILE-REC TO LIABOUT-REC.
031100     WRITE LIABOUT-REC.
031200     PERFORM 216-READ-LIAB.
031300 217-EXIT.
031400     EXIT.
031500*
031600****************************************************************
031700* UPDATE, RECEIVABLE SIDE - MIRROR OF 215 ABOVE - RT 06/09/07   *
031800****************************************************************
031900 225-UPDATE-RECEIVABLE.
032000     CLOSE RECVFILE.
032100     OPEN INPUT  RECVFILE.
032200     OPEN OUTPUT RECVOUT.
032300     MOVE 0 TO RECV-EOF-SW.
032400     PERFORM 226-READ-RECV.
032500     PERFORM 227-MERGE-RECV THRU 227-EXIT UNTIL RECV-EOF-SW = 1.
032600     CLOSE RECVFILE.
032700     CLOSE RECVOUT.
032800     OPEN EXTEND RECVFILE.
032900 225-EXIT.
033000     EXIT.
033100*
033200 226-READ-RECV.
033300     READ RECVFILE AT END MOVE 1 TO RECV-EOF-SW.
033400*
033500 227-MERGE-RECV.
033600     IF WRV-REC-ID NOT = WRQ-ID
033700         GO TO 227-COPY.
033800     IF WRQ-USER-ID NOT = SPACES
033900         MOVE WRQ-USER-ID TO WRV-REC-USER-ID.
034000     IF WRQ-COUNTERPARTY NOT = SPACES
034100         MOVE WRQ-COUNTERPARTY TO WRV-REC-COUNTERPARTY.
034200     IF WRQ-AMOUNT NOT = 0
034300         MOVE WRQ-AMOUNT TO WRV-REC-AMOUNT.
034400     IF WRQ-CURRENCY NOT = SPACES
034500         MOVE WRQ-CURRENCY TO WRV-REC-CURRENCY.
034600     IF WRQ-OCCURRED-DATE-R NOT = 0
034700         MOVE WRQ-OCCURRED-DATE-R TO WRV-OCCURRED-DATE-R.
034800     IF WRQ-DUE-DATE-R NOT = 0
034900         MOVE WRQ-DUE-DATE-R TO WRV-DUE-DATE-R.
035000     IF WRQ-ACCOUNT-ID NOT = SPACES
035100         MOVE WRQ-ACCOUNT-ID TO WRV-REC-ACCOUNT-ID.
035200     MOVE WRV-REC-AMOUNT       TO WS-STAT-AMOUNT.
035300     MOVE WRV-REC-PAID-AMOUNT  TO WS-STAT-PAID.
035400     MOVE WRV-DUE-DATE-R       TO WS-STAT-DUE-DATE.
035500     PERFORM 200-DERIVE-STATUS THRU 200-EXIT.
035600     MOVE WS-DERIVED-STATUS    TO WRV-REC-STATUS.
035700 227-COPY.
035800     MOVE RECVFILE-REC TO RECVOUT-REC.
035900     WRITE RECVOUT-REC.
036000     PERFORM 226-READ-RECV.
036100 227-EXIT.
036200     EXIT.
036300*
036400****************************************************************
036500* STATUS DERIVATION - SHARED TEXT ALSO CARRIED IN WAL5000 AS   *
036600* 600-DERIVE-STATUS.  CALLER LOADS WS-STAT-AMOUNT/WS-STAT-PAID/*
036700* WS-STAT-DUE-DATE FIRST, REGARDLESS OF WHICH SIDE (LIA OR REC)*
036800* IS BEING PROCESSED - HC 07/02/91                             *
036900****************************************************************
037000 200-DERIVE-STATUS.
037100     IF WS-STAT-PAID = 0
037200         MOVE 'OPEN'           TO WS-DERIVED-STATUS
037300     ELSE
037400     IF WS-STAT-PAID >= WS-STAT-AMOUNT
037500         MOVE 'PAID'           TO WS-DERIVED-STATUS
037600         GO TO 200-EXIT
037700     ELSE
037800         MOVE 'PARTIALLY_PAID' TO WS-DERIVED-STATUS.
037900     IF WS-STAT-DUE-DATE NOT = 0 AND
038000         WS-STAT-DUE-DATE < WS-RUN-DATE
038100         MOVE 'OVERDUE'        TO WS-DERIVED-STATUS.
038200 200-EXIT.
038300     EXIT.
038400
038500 300-AUTOPOST-TRANSACTION.
038600     ADD 1 TO WS-TXN-SEQ.
038700     MOVE WS-TXN-SEQ           TO WS-NEW-TXN-SFX.
038800     MOVE SPACES               TO TRANFILE-REC.
038900     MOVE WS-NEW-TXN-ID-R       TO WAT-TXN-ID.
039000     MOVE WRQ-USER-ID           TO WAT-TXN-USER-ID.
039100     MOVE 'INCOME'              TO WAT-TXN-TYPE.
039200     MOVE WRQ-AMOUNT            TO WAT-TXN-AMOUNT.
039300     MOVE WRQ-CURRENCY          TO WAT-TXN-CURRENCY.
039400     MOVE WRQ-OCCURRED-DATE-R   TO WAT-OCCURRED-DATE-R.
039500     MOVE WS-RUN-TIME           TO WAT-OCCURRED-TIME-R.
039600     MOVE WRQ-ACCOUNT-ID        TO WAT-TXN-ACCOUNT-ID.
039700     MOVE WRQ-ID                TO WAT-LIABILITY-ID.
039800     MOVE 'N'                   TO WAT-TXN-DELETED.
039900     WRITE TRANFILE-REC.
040000 300-EXIT.
040100     EXIT.
040200
040300 310-AUTOPOST-EXPENSE.
040400     ADD 1 TO WS-TXN-SEQ.
040500     MOVE WS-TXN-SEQ           TO WS-NEW-TXN-SFX.
040600     MOVE SPACES               TO TRANFILE-REC.
040700     MOVE WS-NEW-TXN-ID-R       TO WAT-TXN-ID.
040800     MOVE WRQ-USER-ID           TO WAT-TXN-USER-ID.
040900     MOVE 'EXPENSE'             TO WAT-TXN-TYPE.
041000     MOVE WRQ-AMOUNT            TO WAT-TXN-AMOUNT.
041100     MOVE WRQ-CURRENCY          TO WAT-TXN-CURRENCY.
041200     MOVE WRQ-OCCURRED-DATE-R   TO WAT-OCCURRED-DATE-R.
041300     MOVE WS-RUN-TIME           TO WAT-OCCURRED-TIME-R.
041400     MOVE WRQ-ACCOUNT-ID        TO WAT-TXN-ACCOUNT-ID.
041500     MOVE WRQ-ID                TO WAT-RECEIVABLE-ID.
041600     MOVE 'N'                   TO WAT-TXN-DELETED.
041700     WRITE TRANFILE-REC.
041800 310-EXIT.
041900     EXIT.
042000
042100 100-READ-REQUEST.
042200     READ WALREQ AT END MOVE 1 TO WREQ-EOF-SW.
042300
042400 END-RTN.
042500     DISPLAY 'FINAL TOTALS FOR WAL4000' UPON CRT AT 0915.
042600     DISPLAY REC-CTR 'LIA/REC TOTAL =' UPON CRT AT 1125.
042700     CLOSE WALREQ.
042800     CLOSE LIABFILE.
042900     CLOSE RECVFILE.
043000     CLOSE TRANFILE.
043100     STOP RUN.
043200
