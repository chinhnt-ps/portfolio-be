000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL3000.
000300 AUTHOR.      D. WOJCIK.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 05/07/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 05/07/91  DW  INITIAL WRITE - BUDGET USED-AMOUNT REFRESH
001300* 05/15/91  DW  MONTH WINDOW INCLUSIVE THROUGH 23:59:59 LAST DAY
001400* 06/02/91  HC  BLANK CATEGORY = WHOLE-MONTH TOTAL BUDGET
001500* 09/19/91  HC  BLANK/ZERO MONTH FORCES USED-AMOUNT TO ZERO - DEF
001600* 02/11/92  DW  DUPLICATE-BUDGET CHECK ADDED ON CREATE - TR#3340
001700* 02/11/92  DW  SECOND DEFENSIVE TOTAL-BUDGET CHECK KEPT PER REQ
001800* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
001900* 01/11/99  PK  Y2K - BUD-MONTH ALREADY 6-DIGIT YYYYMM, OK
002000* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002100* 11/06/01  HC  REJECT-CREATE COUNTER ADDED - TR#4180
002200* 05/02/04  DW  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002300* 03/14/07  RT  ADDED CATGFILE LOOKUP - A CATEGORY ID ON THE
002400*               CREATE REQUEST MUST BE ON FILE AND NOT DELETED,
002500*               NO LOOKUP DONE BEFORE THIS - TR#4512
002600****************************************************************
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500* /users/public/ledger/budgreq.dat
003600     SELECT BUDGREQ  ASSIGN TO DYNAMIC BREQ-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800* /users/public/ledger/budgmstr.dat
003900     SELECT BUDGFILE ASSIGN TO DYNAMIC BUDG-PATH
004000            ORGANIZATION RECORD SEQUENTIAL.
004100* /users/public/ledger/catgmstr.dat
004200     SELECT CATGFILE ASSIGN TO DYNAMIC CATG-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400* /users/public/out/budgmstr.new
004500     SELECT BUDGOUT  ASSIGN TO DYNAMIC BOUT-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700* /users/public/ledger/tranhist.dat
004800     SELECT TRANFILE ASSIGN TO DYNAMIC TRAN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  BUDGREQ
005600     RECORD CONTAINS 130 CHARACTERS
005700     DATA RECORD IS BUDGREQ-REC.
005800 01  BUDGREQ-REC.
005900     COPY '../mblps/walbreq.dd.cbl'.
006000
006100 FD  BUDGFILE
006200     RECORD CONTAINS 130 CHARACTERS
006300     DATA RECORD IS BUDGFILE-REC.
006400 01  BUDGFILE-REC.
006500     COPY '../mblps/walbud.dd.cbl'.
006600
006700 FD  CATGFILE
006800     RECORD CONTAINS 130 CHARACTERS
006900     DATA RECORD IS CATGFILE-REC.
007000 01  CATGFILE-REC.
007100     COPY '../mblps/walcat.dd.cbl'.
007200
007300 FD  BUDGOUT
007400     RECORD CONTAINS 130 CHARACTERS
007500     DATA RECORD IS BUDGOUT-REC.
007600 01  BUDGOUT-REC.
007700     05  BOUT-BUD-ID                 PIC X(24).
007800     05  BOUT-BUD-USER-ID            PIC X(24).
007900     05  BOUT-BUD-MONTH              PIC 9(6).
008000     05  BOUT-BUD-CATEGORY-ID        PIC X(24).
008100     05  BOUT-BUD-AMOUNT             PIC S9(13)V9(2) COMP-3.
008200     05  BOUT-BUD-USED-AMOUNT        PIC S9(13)V9(2) COMP-3.
008300     05  BOUT-BUD-DELETED            PIC X(1).
008400     05  FILLER                      PIC X(56).
008500
008600 FD  TRANFILE
008700     RECORD CONTAINS 200 CHARACTERS
008800     DATA RECORD IS TRANFILE-REC.
008900 01  TRANFILE-REC.
009000     COPY '../mblps/waltran.dd.cbl'.
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
009500 77  REJECT-CTR                  PIC 9(7)  COMP-3 VALUE 0.
009600*
009700 01  VARIABLES.
009800     05  BREQ-PATH.
009900         10  FILLER                  PIC X(20)
010000             VALUE '/users/public/ledger'.
010100         10  BREQ-NAME PIC X(24) VALUE 'budgreq.dat'.
010200     05  BUDG-PATH.
010300         10  FILLER                  PIC X(20)
010400             VALUE '/users/public/ledger'.
010500         10  BUDG-NAME PIC X(24) VALUE 'budgmstr.dat'.
010600     05  CATG-PATH.
010700         10  FILLER                  PIC X(20)
010800             VALUE '/users/public/ledger'.
010900         10  CATG-NAME PIC X(24) VALUE 'catgmstr.dat'.
011000     05  BOUT-PATH.
011100         10  FILLER                  PIC X(20)
011200             VALUE '/users/public/out  '.
011300         10  BOUT-NAME PIC X(24) VALUE 'budgmstr.new'.
011400     05  TRAN-PATH.
011500         10  FILLER                  PIC X(20)
011600             VALUE '/users/public/ledger'.
011700         10  TRAN-NAME PIC X(24) VALUE 'tranhist.dat'.
011800     05  WS-COMMAND-LINE             PIC X(100).
011900     05  BREQ-EOF-SW                 PIC 9(1)  VALUE 0.
012000     05  BUDG-EOF-SW                 PIC 9(1)  VALUE 0.
012100     05  TRAN-EOF-SW                 PIC 9(1)  VALUE 0.
012200     05  CATG-EOF-SW                 PIC 9(1)  VALUE 0.
012300     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
012400     05  I                           PIC S9(4) COMP.
012500     05  WS-MONTH-SUM                PIC S9(13)V9(2) COMP-3.
012600     05  WS-DUP-FOUND-SW             PIC X(1)  VALUE 'N'.
012700         88  WS-DUP-FOUND              VALUE 'Y'.
012800     05  WS-CAT-FOUND-SW             PIC X(1)  VALUE 'N'.
012900         88  WS-CAT-FOUND              VALUE 'Y'.
013000     05  WS-WINDOW-LO.
013100         10  WS-WINDOW-LO-YYYY       PIC 9(4).
013200         10  WS-WINDOW-LO-MM         PIC 9(2).
013300     05  WS-WINDOW-LO-R REDEFINES WS-WINDOW-LO PIC 9(6).
013400     05  WS-WINDOW-HI-R              PIC 9(6).
013500*
013600 PROCEDURE DIVISION.
013700*
013800****************************************************************
013900* MAIN LINE - REWRITES BUDGFILE TO BUDGOUT WITH A FRESH         *
014000* USED-AMOUNT FOR EVERY NON-DELETED BUDGET.  TRANFILE IS RE-    *
014100* SCANNED ONCE PER BUDGET, NO INDEX IN THIS BUILD - DW 05/07/91 *
014200****************************************************************
014300 A010-MAIN-LINE.
014400     DISPLAY SPACES UPON CRT.
014500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
014600     DISPLAY '* * * * B E G I N   W A L 3 0 0 0 . C B L'
014700         UPON CRT AT 1401.
014800     OPEN INPUT  BUDGREQ.
014900     OPEN INPUT  BUDGFILE.
015000     OPEN OUTPUT BUDGOUT.
015100     OPEN INPUT  TRANFILE.
015200     PERFORM 150-READ-BREQ.
015300     PERFORM 150-VALIDATE-NEW-BUDGET THRU 150-EXIT
015400         UNTIL BREQ-EOF-SW = 1.
015500     CLOSE BUDGFILE.
015600     OPEN INPUT BUDGFILE.
015700     PERFORM 100-READ-BUDGET.
015800     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL BUDG-EOF-SW = 1.
015900     PERFORM END-RTN.
016000
016100 001-MAIN.
016200     MOVE SPACES          TO BUDGOUT-REC.
016300     MOVE WAB-BUD-ID      TO BOUT-BUD-ID.
016400     MOVE WAB-BUD-USER-ID TO BOUT-BUD-USER-ID.
016500     MOVE WAB-BUD-MONTH   TO BOUT-BUD-MONTH.
016600     MOVE WAB-BUD-CATEGORY-ID TO BOUT-BUD-CATEGORY-ID.
016700     MOVE WAB-BUD-AMOUNT  TO BOUT-BUD-AMOUNT.
016800     MOVE WAB-BUD-DELETED TO BOUT-BUD-DELETED.
016900     IF WAB-BUD-NOT-DELETED
017000         MOVE 0 TO WS-MONTH-SUM
017100         IF WAB-BUD-MONTH = 0
017200             MOVE 0 TO BOUT-BUD-USED-AMOUNT
017300         ELSE
017400             PERFORM 200-BUILD-MONTH-WINDOW THRU 200-EXIT
017500             PERFORM 300-SUM-MONTH-EXPENSE THRU 300-EXIT
017600             MOVE WS-MONTH-SUM TO BOUT-BUD-USED-AMOUNT
017700     ELSE
017800         MOVE WAB-BUD-USED-AMOUNT TO BOUT-BUD-USED-AMOUNT.
017900     WRITE BUDGOUT-REC.
018000     ADD 1 TO REC-CTR.
018100     IF DISPLAY-COUNT = 1000
018200         DISPLAY REC-CTR 'BUDGETS     -> ' UPON CRT AT 1125
018300         MOVE 0 TO DISPLAY-COUNT.
018400     ADD 1 TO DISPLAY-COUNT.
018500     PERFORM 100-READ-BUDGET.
018600 001-MAIN-EXIT.
018700     EXIT.
018800
018900****************************************************************
019000* MONTH WINDOW RUNS FIRST DAY 00:00:00 THROUGH LAST DAY 23:59:59*
019100* BUT SINCE WE COMPARE ON YYYYMMDD ONLY, LO = BUD-MONTH*100+01  *
019200* AND HI = BUD-MONTH*100+31 COVERS THE WHOLE MONTH INCLUSIVE   *
019300****************************************************************
019400 200-BUILD-MONTH-WINDOW.
019500     MOVE WAB-BUD-MONTH TO WS-WINDOW-LO-R.
019600     COMPUTE WS-WINDOW-HI-R = WS-WINDOW-LO-R.
019700 200-EXIT.
019800     EXIT.
019900
020000 300-SUM-MONTH-EXPENSE.
020100     CLOSE TRANFILE.
020200     OPEN INPUT TRANFILE.
020300     MOVE 0 TO TRAN-EOF-SW.
020400     PERFORM 310-READ-TRAN.
020500     PERFORM 320-APPLY-TRAN THRU 320-EXIT UNTIL TRAN-EOF-SW = 1.
020600 300-EXIT.
020700     EXIT.
020800
020900 310-READ-TRAN.
021000     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
021100
021200 320-APPLY-TRAN.
021300     IF WAT-TXN-NOT-DELETED AND WAT-TYPE-EXPENSE
021400     AND WAT-TXN-USER-ID = WAB-BUD-USER-ID
021500         IF WAT-OCC-YYYY = WS-WINDOW-LO-YYYY
021600         AND WAT-OCC-MM = WS-WINDOW-LO-MM
021700             IF WAB-BUD-CATEGORY-ID = SPACES
021800                 ADD WAT-TXN-AMOUNT TO WS-MONTH-SUM
021900             ELSE
022000             IF WAT-TXN-CATEGORY-ID = WAB-BUD-CATEGORY-ID
022100                 ADD WAT-TXN-AMOUNT TO WS-MONTH-SUM.
022200     PERFORM 310-READ-TRAN.
022300 320-EXIT.
022400     EXIT.
022500
022600 100-READ-BUDGET.
022700     READ BUDGFILE AT END MOVE 1 TO BUDG-EOF-SW.
022800
022900****************************************************************
023000* BUDGET CREATE VALIDATION - REJECT A DUPLICATE BUDGET FOR THE *
023100* SAME USER+MONTH+CATEGORY (BLANK-VS-BLANK COUNTS AS A MATCH), *
023200* PLUS A SECOND DEFENSIVE CHECK FOR A SECOND TOTAL BUDGET ON   *
023300* THE SAME USER+MONTH - BOTH CHECKS KEPT PER TR#3340 - DW      *
023400* WHEN A CATEGORY ID IS GIVEN IT MUST BE ON FILE AND NOT       *
023500* DELETED, BLANK CATEGORY (WHOLE-MONTH BUDGET) NEEDS NO LOOKUP *
023600* - RT 03/14/07 - TR#4512                                     *
023700****************************************************************
023800 150-VALIDATE-NEW-BUDGET.
023900     MOVE 'N' TO WS-DUP-FOUND-SW.
024000     CLOSE BUDGFILE.
024100     OPEN INPUT BUDGFILE.
024200     MOVE 0 TO BUDG-EOF-SW.
024300     PERFORM 160-SCAN-FOR-DUP UNTIL BUDG-EOF-SW = 1
024400         OR WS-DUP-FOUND.
024500     MOVE 'Y' TO WS-CAT-FOUND-SW.
024600     IF NOT WS-DUP-FOUND AND WBQ-BUD-CATEGORY-ID NOT = SPACES
024700         PERFORM 170-FIND-CATEGORY THRU 170-EXIT.
024800     IF WS-DUP-FOUND
024900         DISPLAY 'REJECTED DUP BUDGET ' WBQ-BUD-ID
025000             UPON CRT AT 2301
025100         ADD 1 TO REJECT-CTR                                       TR-4180
025200     ELSE
025300     IF NOT WS-CAT-FOUND
025400         DISPLAY 'REJECTED BAD CATEGORY ' WBQ-BUD-ID               TR-4512
025500             UPON CRT AT 2301
025600         ADD 1 TO REJECT-CTR
025700     ELSE
025800         MOVE SPACES             TO BUDGOUT-REC
025900         MOVE WBQ-BUD-ID          TO BOUT-BUD-ID
026000         MOVE WBQ-BUD-USER-ID     TO BOUT-BUD-USER-ID
026100         MOVE WBQ-BUD-MONTH       TO BOUT-BUD-MONTH
026200         MOVE WBQ-BUD-CATEGORY-ID TO BOUT-BUD-CATEGORY-ID
026300         MOVE WBQ-BUD-AMOUNT      TO BOUT-BUD-AMOUNT
026400         MOVE 0                   TO BOUT-BUD-USED-AMOUNT
026500         MOVE 'N'                 TO BOUT-BUD-DELETED
026600         WRITE BUDGOUT-REC
026700         ADD 1 TO REC-CTR.
026800     PERFORM 150-READ-BREQ.
026900 150-EXIT.
027000     EXIT.
027100
027200 160-SCAN-FOR-DUP.
027300     READ BUDGFILE AT END MOVE 1 TO BUDG-EOF-SW.
027400     IF BUDG-EOF-SW = 0 AND WAB-BUD-NOT-DELETED
027500     AND WAB-BUD-USER-ID = WBQ-BUD-USER-ID
027600     AND WAB-BUD-MONTH = WBQ-BUD-MONTH
027700         IF WAB-BUD-CATEGORY-ID = WBQ-BUD-CATEGORY-ID
027800             MOVE 'Y' TO WS-DUP-FOUND-SW
027900         ELSE
028000         IF WAB-BUD-CATEGORY-ID = SPACES
028100         AND WBQ-BUD-CATEGORY-ID = SPACES
028200             MOVE 'Y' TO WS-DUP-FOUND-SW.
028300
028400****************************************************************
028500* CONFIRM THE REQUESTED CATEGORY IS ON FILE AND NOT DELETED -  *
028600* SAME SEQUENTIAL-SCAN IDIOM AS WAL2000 330-FIND-CATEGORY - RT *
028700****************************************************************
028800 170-FIND-CATEGORY.                                                TR-4512
028900     MOVE 'N' TO WS-CAT-FOUND-SW.
029000     CLOSE CATGFILE.
029100     OPEN INPUT CATGFILE.
029200     MOVE 0 TO CATG-EOF-SW.
029300     PERFORM 175-READ-CATEGORY UNTIL CATG-EOF-SW = 1
029400         OR WS-CAT-FOUND.
029500     CLOSE CATGFILE.
029600 170-EXIT.
029700     EXIT.
029800
029900 175-READ-CATEGORY.
030000     READ CATGFILE AT END MOVE 1 TO CATG-EOF-SW.
030100     IF CATG-EOF-SW = 0
030200         IF WCT-CAT-ID = WBQ-BUD-CATEGORY-ID
030300         AND WCT-CAT-NOT-DELETED
030400             MOVE 'Y' TO WS-CAT-FOUND-SW.
030500
030600 150-READ-BREQ.
030700     READ BUDGREQ AT END MOVE 1 TO BREQ-EOF-SW.
030800
030900 END-RTN.
031000     DISPLAY 'FINAL TOTALS FOR WAL3000' UPON CRT AT 0915.
031100     DISPLAY REC-CTR 'BUDGETS TOTAL =' UPON CRT AT 1125.
031200     DISPLAY REJECT-CTR 'BUDGETS REJECTED =' UPON CRT AT 1225.     TR-4180
031300     CLOSE BUDGREQ.
031400     CLOSE BUDGFILE.
031500     CLOSE BUDGOUT.
031600     CLOSE TRANFILE.
031700     STOP RUN.
031800
