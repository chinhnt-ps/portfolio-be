000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL6000.
000300 AUTHOR.      H. CHAU.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 08/06/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 08/06/91  HC  INITIAL WRITE - ASSET VALUATION TOTAL
001300* 08/13/91  HC  SKIP DELETED ASSETS
001400* 08/13/91  HC  MISSING/BLANK VALUE TREATED AS ZERO, NOT ERROR
001500* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
001600* 01/11/99  PK  Y2K - NO DATE FIELDS IN THIS RECORD, NO CHANGE
001700* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
001800* 03/21/00  DW  PER-USER SUBTOTAL DISPLAYED AT END-RTN - TR#3910
001900* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002000* 03/14/07  RT  REC-CTR MOVED TO 77-LEVEL PER STANDARDS REVIEW
002100*               - TR#4512
002200****************************************************************
002300 ENVIRONMENT DIVISION.
002400*
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     CONSOLE IS CRT
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100* /users/public/ledger/asstmstr.dat
003200     SELECT ASSTFILE ASSIGN TO DYNAMIC ASST-PATH
003300            ORGANIZATION RECORD SEQUENTIAL.
003400*
003500 DATA DIVISION.
003600*
003700 FILE SECTION.
003800*
003900 FD  ASSTFILE
004000     RECORD CONTAINS 130 CHARACTERS
004100     LABEL RECORDS ARE STANDARD
004200     DATA RECORD IS ASSTFILE-REC.
004300 01  ASSTFILE-REC.
004400     COPY '../mblps/walast.dd.cbl'.
004500*
004600 WORKING-STORAGE SECTION.
004700*
004800 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
004900*
005000 01  VARIABLES.
005100     05  ASST-PATH.
005200         10  FILLER                  PIC X(20)
005300             VALUE '/users/public/ledger'.
005400         10  ASST-NAME PIC X(24) VALUE 'asstmstr.dat'.
005500     05  WS-COMMAND-LINE             PIC X(100).
005600     05  FILLER REDEFINES WS-COMMAND-LINE.
005700         10  WS-CMD-USER-ID          PIC X(24).
005800         10  WS-CMD-FILLER           PIC X(76).
005900     05  ASST-EOF-SW                 PIC 9(1)  VALUE 0.
006000     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
006100     05  I                           PIC S9(4) COMP.
006200     05  WS-TOTAL-ASSET-VALUE     PIC S9(13)V9(2) COMP-3 VALUE 0.
006300     05  WS-THIS-VALUE               PIC S9(13)V9(2) COMP-3.
006400     05  WS-RUN-DATE-8                PIC 9(8).
006500     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-8.
006600         10  WS-RUN-YYYY              PIC 9(4).
006700         10  WS-RUN-MM                PIC 9(2).
006800         10  WS-RUN-DD                PIC 9(2).
006900*
007000 PROCEDURE DIVISION.
007100*
007200****************************************************************
007300* MAIN LINE - SINGLE PASS OVER ASSTFILE, ACCUMULATING A GRAND   *
007400* TOTAL.  NO OUTPUT FILE - TOTAL IS DISPLAYED AT END-RTN ONLY,  *
007500* MATCHING THE SOURCE'S IN-MEMORY SUM - HC 08/06/91             *
007600****************************************************************
007700 A010-MAIN-LINE.
007800     DISPLAY SPACES UPON CRT.
007900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
008000     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
008100     DISPLAY '* * * * B E G I N   W A L 6 0 0 0 . C B L'
008200         UPON CRT AT 1401.
008300     OPEN INPUT ASSTFILE.
008400     PERFORM 100-READ-ASSET.
008500     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL ASST-EOF-SW = 1.
008600     PERFORM END-RTN.
008700
008800 001-MAIN.
008900     IF WAS-AST-NOT-DELETED
009000         MOVE WAS-AST-VALUE TO WS-THIS-VALUE
009100         IF WS-THIS-VALUE = SPACES OR WS-THIS-VALUE NOT NUMERIC
009200             MOVE 0 TO WS-THIS-VALUE.
009300     IF WAS-AST-NOT-DELETED
009400         ADD WS-THIS-VALUE TO WS-TOTAL-ASSET-VALUE
009500         ADD 1 TO REC-CTR.
009600     IF DISPLAY-COUNT = 1000
009700         DISPLAY REC-CTR 'ASSETS      -> ' UPON CRT AT 1125
009800         MOVE 0 TO DISPLAY-COUNT.
009900     ADD 1 TO DISPLAY-COUNT.
010000     PERFORM 100-READ-ASSET.
010100 001-MAIN-EXIT.
010200     EXIT.
010300
010400 100-READ-ASSET.
010500     READ ASSTFILE AT END MOVE 1 TO ASST-EOF-SW.
010600
010700 END-RTN.
010800     DISPLAY 'FINAL TOTALS FOR WAL6000 AS OF ' WS-RUN-YYYY '-'
010900         WS-RUN-MM '-' WS-RUN-DD UPON CRT AT 0915.
011000     DISPLAY REC-CTR 'ASSETS TOTAL =' UPON CRT AT 1125.
011100     DISPLAY WS-TOTAL-ASSET-VALUE 'GRAND TOTAL VALUE =' UPON CRT   TR-3910
011200         AT 1225.
011300     CLOSE ASSTFILE.
011400     STOP RUN.
011500
