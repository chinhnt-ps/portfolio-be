000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL1000.
000300 AUTHOR.      H. CHAU.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 04/02/91  HC  INITIAL WRITE - ACCOUNT CURRENT BALANCE EXTRACT
001300* 04/09/91  HC  ADDED TRANSFER IN/OUT ACCUMULATION PER ACCT REQ
001400* 05/14/91  HC  CORRECTED SIGN ON EXPENSE SUBTRACT - TR#3301
001500* 06/03/91  DW  SKIP DELETED ACCOUNTS, SKIP DELETED TRANSACTIONS
001600* 11/21/91  HC  REWIND TRANFILE ONCE PER ACCOUNT - PERF TR#3388
001700* 02/06/92  DW  DISPLAY RUNNING COUNT EVERY 1000 ACCOUNTS PROCESSED
001800* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
001900* 03/19/95  HC  ADDED OPENING-BAL ZERO CHECK ON DAMAGED FEED REC
002000* 01/11/99  PK  Y2K - TXN-OCCURRED-DATE ALREADY 4-DIGIT YEAR, OK
002100* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
002200* 09/14/01  DW  ADDED WS-TXN-CTR DIAGNOSTIC COUNTER - TR#4410
002300* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
002400* 03/14/07  RT  REC-CTR MOVED TO 77-LEVEL PER STANDARDS REVIEW
002500*               - TR#4512
002600****************************************************************
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500* /users/public/ledger/acctmstr.dat
003600     SELECT ACCTFILE ASSIGN TO DYNAMIC ACCT-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800* /users/public/ledger/tranhist.dat
003900     SELECT TRANFILE ASSIGN TO DYNAMIC TRAN-PATH
004000            ORGANIZATION RECORD SEQUENTIAL.
004100* /users/public/out/acctbal.out
004200     SELECT ACCTBAL  ASSIGN TO DYNAMIC BAL-PATH
004300            ORGANIZATION RECORD SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004900 FD  ACCTFILE
005000     RECORD CONTAINS 200 CHARACTERS
005100     LABEL RECORDS ARE STANDARD
005200     DATA RECORD IS ACCTFILE-REC.
005300 01  ACCTFILE-REC.
005400     COPY '../mblps/walacct.dd.cbl'.
005500
005600 FD  TRANFILE
005700     RECORD CONTAINS 200 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS TRANFILE-REC.
006000 01  TRANFILE-REC.
006100     COPY '../mblps/waltran.dd.cbl'.
006200
006300 FD  ACCTBAL
006400     RECORD CONTAINS 80 CHARACTERS
006500     DATA RECORD IS ACCTBAL-REC.
006600 01  ACCTBAL-REC.
006700     05  BAL-ACCT-ID                 PIC X(24).
006800     05  BAL-ACCT-USER-ID            PIC X(24).
006900     05  BAL-CURRENT-BALANCE         PIC S9(13)V9(2) COMP-3.
007000     05  FILLER                      PIC X(21).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
007500*
007600 01  VARIABLES.
007700     05  ACCT-PATH.
007800         10  FILLER                  PIC X(20)
007900             VALUE '/users/public/ledger'.
008000         10  ACCT-NAME PIC X(24) VALUE 'acctmstr.dat'.
008100     05  TRAN-PATH.
008200         10  FILLER                  PIC X(20)
008300             VALUE '/users/public/ledger'.
008400         10  TRAN-NAME PIC X(24) VALUE 'tranhist.dat'.
008500     05  BAL-PATH.
008600         10  FILLER                  PIC X(20)
008700             VALUE '/users/public/out  '.
008800         10  BAL-NAME PIC X(24) VALUE 'acctbal.out'.
008900     05  WS-COMMAND-LINE             PIC X(100).
009000     05  ACCT-EOF-SW                 PIC 9(1)  VALUE 0.
009100     05  TRAN-EOF-SW                 PIC 9(1)  VALUE 0.
009200     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
009300     05  WS-TXN-CTR                  PIC S9(7) COMP  VALUE 0.      TR-4410
009400     05  I                           PIC S9(4) COMP.
009500     05  WS-RUNNING-BALANCE          PIC S9(13)V9(2) COMP-3.
009600     05  WS-ZERO-CHECK               PIC S9(13)V9(2) COMP-3.
009700*
009800 PROCEDURE DIVISION.
009900*
010000****************************************************************
010100* MAIN LINE - DRIVES ONE PASS OVER ACCTFILE, RE-READING TRANFILE*
010200* FOR EACH ACCOUNT.  NO CALL TO A SUBPROGRAM - SEE WAL7000 WHICH*
010300* CARRIES ITS OWN COPY OF THE SAME ACCUMULATION FOR THE WINDOW  *
010400* VIEW, PER SHOP PRACTICE OF NOT SHARING DERIVATION PARAGRAPHS. *
010500****************************************************************
010600 A010-MAIN-LINE.
010700     DISPLAY SPACES UPON CRT.
010800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
010900     DISPLAY '* * * * B E G I N   W A L 1 0 0 0 . C B L'
011000         UPON CRT AT 1401.
011100     OPEN INPUT  ACCTFILE.
011200     OPEN INPUT  TRANFILE.
011300     OPEN OUTPUT ACCTBAL.
011400     PERFORM 100-READ-ACCOUNT.
011500     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL ACCT-EOF-SW = 1.
011600     PERFORM END-RTN.
011700
011800 001-MAIN.
011900     IF WAC-ACCT-NOT-DELETED
012000         MOVE WAC-ACCT-OPENING-BAL   TO WS-RUNNING-BALANCE
012100         PERFORM 200-ACCUMULATE-TRANFILE THRU 200-EXIT
012200         MOVE WAC-ACCT-ID            TO BAL-ACCT-ID
012300         MOVE WAC-ACCT-USER-ID       TO BAL-ACCT-USER-ID
012400         MOVE WS-RUNNING-BALANCE     TO BAL-CURRENT-BALANCE
012500         WRITE ACCTBAL-REC
012600         ADD 1 TO REC-CTR
012700         IF DISPLAY-COUNT = 1000
012800             DISPLAY REC-CTR 'ACCOUNTS    -> ' UPON CRT AT 1125
012900             MOVE 0 TO DISPLAY-COUNT.
013000     ADD 1 TO DISPLAY-COUNT.
013100     PERFORM 100-READ-ACCOUNT.
013200 001-MAIN-EXIT.
013300     EXIT.
013400
013500****************************************************************
013600* SCANS TRANFILE TOP TO BOTTOM FOR THIS ONE ACCOUNT.  NO INDEX  *
013700* IN THIS BUILD SO TRANFILE IS RE-READ START TO END PER ACCOUNT*
013800* - HC 04/09/91                                                *
013900****************************************************************
014000 200-ACCUMULATE-TRANFILE.
014100     CLOSE TRANFILE.
014200     OPEN INPUT TRANFILE.
014300     MOVE 0 TO TRAN-EOF-SW.
014400     PERFORM 210-READ-TRAN.
014500     PERFORM 220-APPLY-TRAN THRU 220-EXIT UNTIL TRAN-EOF-SW = 1.
014600 200-EXIT.
014700     EXIT.
014800
014900 210-READ-TRAN.
015000     READ TRANFILE AT END MOVE 1 TO TRAN-EOF-SW.
015100
015200 220-APPLY-TRAN.
015300     IF WAT-TXN-NOT-DELETED
015400         ADD 1 TO WS-TXN-CTR                                       TR-4410
015500         IF WAT-TXN-ACCOUNT-ID NOT = WAC-ACCT-ID
015600             GO TO 225-CHECK-TRANSFER
015700         ELSE
015800         IF WAT-TYPE-INCOME
015900             ADD WAT-TXN-AMOUNT TO WS-RUNNING-BALANCE
016000         ELSE
016100         IF WAT-TYPE-EXPENSE
016200             SUBTRACT WAT-TXN-AMOUNT FROM WS-RUNNING-BALANCE.      TR-3301
016300 225-CHECK-TRANSFER.
016400     IF WAT-TXN-NOT-DELETED AND WAT-TYPE-TRANSFER
016500         IF WAT-FROM-ACCT-ID = WAC-ACCT-ID
016600             SUBTRACT WAT-TXN-AMOUNT FROM WS-RUNNING-BALANCE.
016700     IF WAT-TXN-NOT-DELETED AND WAT-TYPE-TRANSFER
016800         IF WAT-TO-ACCT-ID = WAC-ACCT-ID
016900             ADD WAT-TXN-AMOUNT TO WS-RUNNING-BALANCE.
017000     PERFORM 210-READ-TRAN.
017100 220-EXIT.
017200     EXIT.
017300
017400 100-READ-ACCOUNT.
017500     READ ACCTFILE AT END MOVE 1 TO ACCT-EOF-SW.
017600     IF ACCT-EOF-SW = 0
017700        IF WAC-ACCT-OPENING-BAL = SPACES OR WAC-ACCT-OPENING-BAL
017800            NOT NUMERIC
017900            MOVE 0 TO WS-ZERO-CHECK
018000            MOVE WS-ZERO-CHECK TO WAC-ACCT-OPENING-BAL.
018100
018200 END-RTN.
018300     DISPLAY 'FINAL TOTALS FOR WAL1000' UPON CRT AT 0915.
018400     DISPLAY REC-CTR 'ACCOUNTS TOTAL =' UPON CRT AT 1125.
018500     CLOSE ACCTFILE.
018600     CLOSE TRANFILE.
018700     CLOSE ACCTBAL.
018800     STOP RUN.
018900
