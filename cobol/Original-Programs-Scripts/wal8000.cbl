000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAL8000.
000300 AUTHOR.      D. WALSH.
000400 INSTALLATION. WALLET LEDGER SYSTEMS - BATCH CONTROL.
000500 DATE-WRITTEN. 12/04/91.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*                     C H A N G E   L O G                      *
001100****************************************************************
001200* 12/04/91  DW  INITIAL WRITE - DEFAULT CATEGORY SEED FOR A NEW
001300*               USER, RUN ONCE AHEAD OF THE FIRST WAL2000 BATCH
001400* 12/11/91  DW  SKIP SEEDING IF USER ALREADY HAS ANY CATEGORY ROW
001500* 08/30/93  PK  YEAR-END REVIEW - NO CHANGE REQUIRED
001600* 01/11/99  PK  Y2K - NO DATE FIELDS IN THIS RECORD, NO CHANGE
001700* 07/22/99  PK  Y2K SIGN-OFF - NO FURTHER CHANGE
001800* 05/02/04  HC  REBUILT TO BATCH-CONTROL SHOP STANDARDS
001900* 03/14/07  RT  REC-CTR MOVED TO 77-LEVEL PER STANDARDS REVIEW
002000*               - TR#4512
002100****************************************************************
002200* REFERENCE-DATA MAINTENANCE ONLY - NO DUP-NAME CHECK AND NO
002300* DELETE PROTECTION ON SYSTEM CATEGORIES, PER ANALYST READ OF
002400* THE SOURCE (NEITHER RULE EXISTS THERE) - DO NOT ADD EITHER -
002500* DW 12/04/91
002600****************************************************************
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500* /users/public/ledger/catgmstr.dat
003600     SELECT CATGFILE ASSIGN TO DYNAMIC CATG-PATH
003700            ORGANIZATION RECORD SEQUENTIAL.
003800*
003900 DATA DIVISION.
004000*
004100 FILE SECTION.
004200*
004300 FD  CATGFILE
004400     RECORD CONTAINS 130 CHARACTERS
004500     LABEL RECORDS ARE STANDARD
004600     DATA RECORD IS CATGFILE-REC.
004700 01  CATGFILE-REC.
004800     COPY '../mblps/walcat.dd.cbl'.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
005300*
005400 01  VARIABLES.
005500     05  CATG-PATH.
005600         10  FILLER                  PIC X(20)
005700             VALUE '/users/public/ledger'.
005800         10  CATG-NAME PIC X(24) VALUE 'catgmstr.dat'.
005900     05  WS-COMMAND-LINE             PIC X(100).
006000     05  FILLER REDEFINES WS-COMMAND-LINE.
006100         10  WS-CMD-USER-ID          PIC X(24).
006200         10  WS-CMD-FILLER           PIC X(76).
006300     05  CATG-EOF-SW                 PIC 9(1)  VALUE 0.
006400     05  I                           PIC S9(4) COMP.
006500     05  WS-USER-ID                  PIC X(24).
006600     05  WS-USER-HAS-CATEGORY-SW     PIC 9(1) COMP VALUE 0.
006700     05  WS-SEED-SUB                 PIC S9(4) COMP.
006800     05  WS-SEED-ID.
006900         10  WS-SEED-PFX  PIC X(18) VALUE 'WAL8SEED0000000000'.
007000         10  WS-SEED-SFX             PIC 9(6) VALUE 0.
007100     05  WS-SEED-ID-R REDEFINES WS-SEED-ID PIC X(24).
007200*
007300* ---- FIXED DEFAULT CATEGORY LIST - 6 EXPENSE, 3 INCOME ----
007400     05  WS-DEFAULT-TABLE.
007500         10  FILLER PIC X(31)
007600             VALUE 'AN UONG - FOOD                E'.
007700         10  FILLER PIC X(31)
007800             VALUE 'DI CHUYEN - TRANSPORT         E'.
007900         10  FILLER PIC X(31)
008000             VALUE 'MUA SAM - SHOPPING            E'.
008100         10  FILLER PIC X(31)
008200             VALUE 'HOA DON - BILLS               E'.
008300         10  FILLER PIC X(31)
008400             VALUE 'GIAI TRI - ENTERTAINMENT      E'.
008500         10  FILLER PIC X(31)
008600             VALUE 'SUC KHOE - HEALTH             E'.
008700         10  FILLER PIC X(31)
008800             VALUE 'LUONG - SALARY                I'.
008900         10  FILLER PIC X(31)
009000             VALUE 'THUONG - BONUS                I'.
009100         10  FILLER PIC X(31)
009200             VALUE 'KHAC - OTHER                  O'.
009300     05  WS-DEFAULT-R REDEFINES WS-DEFAULT-TABLE.
009400         10  WS-DEFAULT-ENTRY OCCURS 9 TIMES.
009500             15  WS-DFLT-NAME        PIC X(30).
009600             15  WS-DFLT-KIND        PIC X(1).
009700*
009800 PROCEDURE DIVISION.
009900*
010000****************************************************************
010100* MAIN LINE - RUN ONCE PER NEW USER, AHEAD OF THE FIRST NORMAL  *
010200* BATCH CYCLE.  IF THE USER ALREADY OWNS ANY CATEGORY ROW       *
010300* (SYSTEM OR OWN), NOTHING IS WRITTEN - DW 12/11/91             *
010400****************************************************************
010500 A010-MAIN-LINE.
010600     DISPLAY SPACES UPON CRT.
010700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
010800     MOVE WS-CMD-USER-ID TO WS-USER-ID.
010900     DISPLAY '* * * * B E G I N   W A L 8 0 0 0 . C B L'
011000         UPON CRT AT 1401.
011100     PERFORM 100-CHECK-EXISTING THRU 100-EXIT.
011200     IF WS-USER-HAS-CATEGORY-SW = 1
011300         DISPLAY 'CATEGORIES ALREADY ON FILE - NO SEED WRITTEN'
011400             UPON CRT AT 1125
011500         GO TO A010-DONE.
011600     PERFORM 200-WRITE-DEFAULTS THRU 200-EXIT.
011700 A010-DONE.
011800     PERFORM END-RTN.
011900
012000****************************************************************
012100* SCAN THE EXISTING MASTER FOR ANY (NON-DELETED OR DELETED, IT  *
012200* DOES NOT MATTER) ROW BELONGING TO THIS USER - HC 12/11/91     *
012300****************************************************************
012400 100-CHECK-EXISTING.
012500     MOVE 0 TO CATG-EOF-SW.
012600     MOVE 0 TO WS-USER-HAS-CATEGORY-SW.
012700     OPEN INPUT CATGFILE.
012800     PERFORM 110-READ-CATEGORY.
012900     PERFORM 120-CHECK-CATEGORY THRU 120-EXIT
013000         UNTIL CATG-EOF-SW = 1.
013100     CLOSE CATGFILE.
013200 100-EXIT.
013300     EXIT.
013400
013500 110-READ-CATEGORY.
013600     READ CATGFILE AT END MOVE 1 TO CATG-EOF-SW.
013700
013800 120-CHECK-CATEGORY.
013900     IF WCT-CAT-USER-ID = WS-USER-ID
014000         MOVE 1 TO WS-USER-HAS-CATEGORY-SW
014100         MOVE 1 TO CATG-EOF-SW
014200         GO TO 120-EXIT.
014300     PERFORM 110-READ-CATEGORY.
014400 120-EXIT.
014500     EXIT.
014600
014700****************************************************************
014800* WRITE THE FIXED DEFAULT LIST, ONE ROW PER TABLE ENTRY.  KIND  *
014900* 'E' = EXPENSE DEFAULT, 'I' = INCOME DEFAULT, 'O' = OTHER -    *
015000* KIND IS NOT CARRIED ON THE CATEGORY MASTER ITSELF, IT ONLY    *
015100* GROUPS THE SEED LIST HERE - DW 12/04/91                       *
015200****************************************************************
015300 200-WRITE-DEFAULTS.
015400     OPEN EXTEND CATGFILE.
015500     MOVE 1 TO WS-SEED-SUB.
015600     PERFORM 210-WRITE-ONE-DEFAULT THRU 210-EXIT
015700         UNTIL WS-SEED-SUB > 9.
015800     CLOSE CATGFILE.
015900 200-EXIT.
016000     EXIT.
016100
016200 210-WRITE-ONE-DEFAULT.
016300     ADD 1 TO WS-SEED-SFX.
016400     MOVE SPACES                      TO CATGFILE-REC.
016500     MOVE WS-SEED-ID-R                TO WCT-CAT-ID.
016600     MOVE WS-USER-ID                   TO WCT-CAT-USER-ID.
016700     MOVE WS-DFLT-NAME (WS-SEED-SUB)   TO WCT-CAT-NAME.
016800     MOVE 'Y'                          TO WCT-CAT-IS-SYSTEM.
016900     MOVE 'N'                          TO WCT-CAT-DELETED.
017000     WRITE CATGFILE-REC.
017100     ADD 1 TO REC-CTR.
017200     ADD 1 TO WS-SEED-SUB.
017300 210-EXIT.
017400     EXIT.
017500
017600 END-RTN.
017700     DISPLAY 'FINAL TOTALS FOR WAL8000' UPON CRT AT 0915.
017800     DISPLAY REC-CTR 'CATEGORIES SEEDED =' UPON CRT AT 1125.
017900     STOP RUN.
018000
