000100*WALLET LEDGER - RECEIVABLE MASTER RECORD (MONEY OWED TO US)
000200*SAME SHAPE AS WALLIA.DD.CBL - SEE WAL4000/WAL5000
000300 01  WRV-RECEIVABLE-REC.
000400     05  WRV-REC-ID                      PIC X(24).
000500     05  WRV-REC-USER-ID                 PIC X(24).
000600     05  WRV-REC-COUNTERPARTY            PIC X(40).
000700     05  WRV-REC-AMOUNT                  PIC S9(13)V9(2) COMP-3.
000800     05  WRV-REC-CURRENCY                 PIC X(3).
000900     05  WRV-OCCURRED-DATE.
001000         10  WRV-OCC-YYYY                PIC X(4).
001100         10  WRV-OCC-MM                  PIC X(2).
001200         10  WRV-OCC-DD                  PIC X(2).
001300     05  WRV-OCCURRED-DATE-R REDEFINES WRV-OCCURRED-DATE
001400                                        PIC 9(8).
001500     05  WRV-DUE-DATE.
001600         10  WRV-DUE-YYYY                PIC X(4).
001700         10  WRV-DUE-MM                  PIC X(2).
001800         10  WRV-DUE-DD                  PIC X(2).
001900     05  WRV-DUE-DATE-R REDEFINES WRV-DUE-DATE
002000                                        PIC 9(8).
002100     05  WRV-REC-STATUS                   PIC X(15).
002200         88  WRV-STATUS-OPEN               VALUE 'OPEN'.
002300         88  WRV-STATUS-PARTIAL            VALUE 'PARTIALLY_PAID'.
002400         88  WRV-STATUS-PAID               VALUE 'PAID'.
002500         88  WRV-STATUS-OVERDUE            VALUE 'OVERDUE'.
002600     05  WRV-REC-PAID-AMOUNT               PIC S9(13)V9(2) COMP-3.
002700     05  WRV-REC-ACCOUNT-ID                PIC X(24).
002800     05  WRV-REC-DELETED                   PIC X(1).
002900         88  WRV-REC-IS-DELETED             VALUE 'Y'.
003000         88  WRV-REC-NOT-DELETED            VALUE 'N'.
003100     05  FILLER                            PIC X(40).
003200
