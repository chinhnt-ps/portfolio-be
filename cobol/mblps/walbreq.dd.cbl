000100*WALLET LEDGER - BUDGET CREATE REQUEST FEED - SEE WAL3000
000200 01  WBQ-BUDGET-REQUEST-REC.
000300     05  WBQ-BUD-ID                      PIC X(24).
000400     05  WBQ-BUD-USER-ID                 PIC X(24).
000500     05  WBQ-BUD-MONTH                    PIC 9(6).
000600     05  WBQ-BUD-CATEGORY-ID              PIC X(24).
000700     05  WBQ-BUD-AMOUNT                   PIC S9(13)V9(2) COMP-3.
000800     05  FILLER                           PIC X(60).
000900
