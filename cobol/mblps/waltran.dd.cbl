000100*WALLET LEDGER - TRANSACTION DETAIL RECORD - SEE WAL2000/WAL1000
000200 01  WAT-TRANSACTION-REC.
000300     05  WAT-TXN-ID                     PIC X(24).
000400     05  WAT-TXN-USER-ID                PIC X(24).
000500     05  WAT-TXN-TYPE                    PIC X(8).
000600         88  WAT-TYPE-EXPENSE             VALUE 'EXPENSE'.
000700         88  WAT-TYPE-INCOME              VALUE 'INCOME'.
000800         88  WAT-TYPE-TRANSFER            VALUE 'TRANSFER'.
000900     05  WAT-TXN-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001000     05  WAT-TXN-CURRENCY                PIC X(3).
001100     05  WAT-OCCURRED-DATE.
001200         10  WAT-OCC-YYYY                PIC X(4).
001300         10  WAT-OCC-MM                  PIC X(2).
001400         10  WAT-OCC-DD                  PIC X(2).
001500     05  WAT-OCCURRED-DATE-R REDEFINES WAT-OCCURRED-DATE
001600                                        PIC 9(8).
001700     05  WAT-OCCURRED-TIME.
001800         10  WAT-OCC-HH                  PIC X(2).
001900         10  WAT-OCC-MN                  PIC X(2).
002000         10  WAT-OCC-SS                  PIC X(2).
002100     05  WAT-OCCURRED-TIME-R REDEFINES WAT-OCCURRED-TIME
002200                                        PIC 9(6).
002300     05  WAT-TXN-CATEGORY-ID             PIC X(24).
002400     05  WAT-TXN-ACCOUNT-ID              PIC X(24).
002500* only one of the next two groups is populated, per WAT-TXN-TYPE
002600     05  WAT-TRANSFER-FIELDS.
002700         10  WAT-FROM-ACCT-ID            PIC X(24).
002800         10  WAT-TO-ACCT-ID              PIC X(24).
002900     05  WAT-LINK-FIELDS.
003000         10  WAT-RECEIVABLE-ID           PIC X(24).
003100         10  WAT-LIABILITY-ID            PIC X(24).
003200         10  WAT-SETTLEMENT-ID           PIC X(24).
003300     05  WAT-TXN-DELETED                 PIC X(1).
003400         88  WAT-TXN-IS-DELETED           VALUE 'Y'.
003500         88  WAT-TXN-NOT-DELETED          VALUE 'N'.
003600     05  FILLER                          PIC X(40).
003700
