000100*WALLET LEDGER - LIABILITY MASTER RECORD (MONEY WE OWE) - WAL4000
000200 01  WLI-LIABILITY-REC.
000300     05  WLI-LIA-ID                      PIC X(24).
000400     05  WLI-LIA-USER-ID                 PIC X(24).
000500     05  WLI-LIA-COUNTERPARTY            PIC X(40).
000600     05  WLI-LIA-AMOUNT                  PIC S9(13)V9(2) COMP-3.
000700     05  WLI-LIA-CURRENCY                PIC X(3).
000800     05  WLI-OCCURRED-DATE.
000900         10  WLI-OCC-YYYY                PIC X(4).
001000         10  WLI-OCC-MM                  PIC X(2).
001100         10  WLI-OCC-DD                  PIC X(2).
001200     05  WLI-OCCURRED-DATE-R REDEFINES WLI-OCCURRED-DATE
001300                                        PIC 9(8).
001400     05  WLI-DUE-DATE.
001500         10  WLI-DUE-YYYY                PIC X(4).
001600         10  WLI-DUE-MM                  PIC X(2).
001700         10  WLI-DUE-DD                  PIC X(2).
001800* zero (spaces moved to zero by WAL4000) means "no due date"
001900     05  WLI-DUE-DATE-R REDEFINES WLI-DUE-DATE
002000                                        PIC 9(8).
002100     05  WLI-LIA-STATUS                  PIC X(15).
002200         88  WLI-STATUS-OPEN              VALUE 'OPEN'.
002300         88  WLI-STATUS-PARTIAL           VALUE 'PARTIALLY_PAID'.
002400         88  WLI-STATUS-PAID              VALUE 'PAID'.
002500         88  WLI-STATUS-OVERDUE           VALUE 'OVERDUE'.
002600     05  WLI-LIA-PAID-AMOUNT              PIC S9(13)V9(2) COMP-3.
002700     05  WLI-LIA-ACCOUNT-ID               PIC X(24).
002800     05  WLI-LIA-DELETED                  PIC X(1).
002900         88  WLI-LIA-IS-DELETED            VALUE 'Y'.
003000         88  WLI-LIA-NOT-DELETED           VALUE 'N'.
003100     05  FILLER                           PIC X(40).
003200
