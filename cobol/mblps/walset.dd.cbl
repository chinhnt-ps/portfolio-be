000100*WALLET LEDGER - SETTLEMENT DETAIL RECORD - SEE WAL5000
000200 01  WST-SETTLEMENT-REC.
000300     05  WST-SET-ID                      PIC X(24).
000400     05  WST-SET-USER-ID                 PIC X(24).
000500     05  WST-SET-TYPE                     PIC X(10).
000600         88  WST-TYPE-RECEIVABLE          VALUE 'RECEIVABLE'.
000700         88  WST-TYPE-LIABILITY           VALUE 'LIABILITY'.
000800* one of the next two ids is blank, per WST-SET-TYPE
000900     05  WST-SET-RECEIVABLE-ID            PIC X(24).
001000     05  WST-SET-LIABILITY-ID             PIC X(24).
001100     05  WST-SET-TXN-ID                   PIC X(24).
001200     05  WST-SET-ACCOUNT-ID               PIC X(24).
001300     05  WST-SET-AMOUNT                   PIC S9(13)V9(2) COMP-3.
001400     05  WST-SET-CURRENCY                 PIC X(3).
001500     05  WST-OCCURRED-DATE.
001600         10  WST-OCC-YYYY                PIC X(4).
001700         10  WST-OCC-MM                  PIC X(2).
001800         10  WST-OCC-DD                  PIC X(2).
001900     05  WST-OCCURRED-DATE-R REDEFINES WST-OCCURRED-DATE
002000                                        PIC 9(8).
002100     05  WST-SET-DELETED                  PIC X(1).
002200         88  WST-SET-IS-DELETED            VALUE 'Y'.
002300         88  WST-SET-NOT-DELETED           VALUE 'N'.
002400     05  FILLER                           PIC X(45).
002500
