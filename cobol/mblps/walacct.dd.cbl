000100*WALLET LEDGER - ACCOUNT MASTER RECORD - SEE WAL1000/WAL7000
000200 01  WAC-ACCOUNT-REC.
000300     05  WAC-KEY-FIELDS.
000400         10  WAC-ACCT-ID                PIC X(24).
000500         10  WAC-ACCT-USER-ID           PIC X(24).
000600     05  WAC-ACCT-NAME                  PIC X(40).
000700     05  WAC-ACCT-TYPE                  PIC X(10).
000800         88  WAC-TYPE-CASH               VALUE 'CASH'.
000900         88  WAC-TYPE-BANK               VALUE 'BANK'.
001000         88  WAC-TYPE-E-WALLET           VALUE 'E_WALLET'.
001100         88  WAC-TYPE-SAVINGS            VALUE 'SAVINGS'.
001200         88  WAC-TYPE-INVESTMENT         VALUE 'INVESTMENT'.
001300         88  WAC-TYPE-POSTPAID           VALUE 'POSTPAID'.
001400         88  WAC-TYPE-OTHER              VALUE 'OTHER'.
001500     05  WAC-ACCT-CURRENCY              PIC X(3).
001600* default currency is VND when the feed leaves this blank - HC
001700     05  FILLER REDEFINES WAC-ACCT-CURRENCY.
001800         10  WAC-CURR-1                 PIC X.
001900         10  WAC-CURR-REST              PIC XX.
002000     05  WAC-ACCT-OPENING-BAL           PIC S9(13)V9(2) COMP-3.
002100     05  WAC-ACCT-CREDIT-LIMIT          PIC S9(13)V9(2) COMP-3.
002200* credit limit only meaningful for POSTPAID accts, else zero - HC
002300     05  WAC-ACCT-DELETED               PIC X(1).
002400         88  WAC-ACCT-IS-DELETED         VALUE 'Y'.
002500         88  WAC-ACCT-NOT-DELETED        VALUE 'N'.
002600     05  FILLER                         PIC X(48).
002700
