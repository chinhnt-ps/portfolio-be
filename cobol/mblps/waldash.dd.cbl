000100*WALLET LEDGER - DASHBOARD REPORT PRINT LINES - SEE WAL7000
000200 01  WDR-HEADING-LINE-1.
000300     05  FILLER                           PIC X(21)
000400             VALUE 'DASHBOARD REPORT FOR'.
000500     05  FILLER                           PIC X(1) VALUE SPACE.
000600     05  WDR-H1-USER-ID                   PIC X(24).
000700     05  FILLER                           PIC X(12)
000800             VALUE SPACE.
000900     05  FILLER                           PIC X(8)
001000                             VALUE 'PERIOD: '.
001100     05  WDR-H1-START-DATE                PIC 9(8).
001200     05  FILLER                           PIC X(1) VALUE '-'.
001300     05  WDR-H1-END-DATE                  PIC 9(8).
001400
001500 01  WDR-RULE-LINE                        PIC X(71)
001600                                        VALUE ALL '-'.
001700
001800 01  WDR-TOTAL-INCOME-LINE.
001900     05  FILLER                           PIC X(14)
002000             VALUE 'TOTAL INCOME: '.
002100     05  WDR-TI-AMOUNT                    PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002200
002300 01  WDR-TOTAL-EXPENSE-LINE.
002400     05  FILLER                           PIC X(15)
002500             VALUE 'TOTAL EXPENSE: '.
002600     05  WDR-TE-AMOUNT                    PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002700
002800 01  WDR-NET-SAVINGS-LINE.
002900     05  FILLER                           PIC X(13)
003000             VALUE 'NET SAVINGS: '.
003100     05  WDR-NS-AMOUNT                    PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003200
003300 01  WDR-ACCT-HEADING-LINE                 PIC X(17)
003400                                        VALUE 'ACCOUNTS OVERVIEW'.
003500
003600 01  WDR-ACCT-COLUMN-LINE.
003700     05  FILLER                           PIC X(13)
003800                                        VALUE '  ACCOUNT ID '.
003900     05  FILLER                           PIC X(23)
004000             VALUE '              NAME     '.
004100     05  FILLER                           PIC X(9)
004200                                        VALUE '   BALANCE'.
004300
004400 01  WDR-ACCT-DETAIL-LINE.
004500     05  FILLER                           PIC X(2) VALUE SPACE.
004600     05  WDR-AD-ACCT-ID                   PIC X(24).
004700     05  FILLER                           PIC X(1) VALUE SPACE.
004800     05  WDR-AD-ACCT-NAME                 PIC X(24).
004900     05  FILLER                           PIC X(2) VALUE SPACE.
005000     05  WDR-AD-BALANCE                   PIC ZZZ,ZZZ,ZZ9.99.
005100
005200 01  WDR-CAT-HEADING-LINE                 PIC X(27)
005300             VALUE 'TOP 5 CATEGORIES BY EXPENSE'.
005400
005500 01  WDR-CAT-COLUMN-LINE.
005600     05  FILLER                           PIC X(11)
005700                                        VALUE '  CATEGORY '.
005800     05  FILLER                           PIC X(28)
005900             VALUE '                TOTAL AMOUNT'.
006000     05  FILLER                           PIC X(10)
006100             VALUE '      COUNT'.
006200
006300 01  WDR-CAT-DETAIL-LINE.
006400     05  FILLER                           PIC X(2) VALUE SPACE.
006500     05  WDR-CD-CAT-NAME                  PIC X(30).
006600     05  FILLER                           PIC X(1) VALUE SPACE.
006700     05  WDR-CD-TOTAL-AMT                 PIC ZZZ,ZZZ,ZZ9.99.
006800     05  FILLER                           PIC X(4) VALUE SPACE.
006900     05  WDR-CD-TXN-COUNT                 PIC ZZZ9.
007000
007100*WORKING TABLE SHAPES CARRIED IN WAL7000 WORKING-STORAGE -
007200*SEE WAL7000 W-ACCT-TABLE/W-CAT-TABLE FOR THE OCCURS DEFINITIONS
007300
