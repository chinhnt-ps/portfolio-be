000100*WALLET LEDGER - ASSET MASTER RECORD - SEE WAL6000
000200 01  WAS-ASSET-REC.
000300     05  WAS-AST-ID                      PIC X(24).
000400     05  WAS-AST-USER-ID                 PIC X(24).
000500     05  WAS-AST-NAME                     PIC X(40).
000600     05  WAS-AST-TYPE                     PIC X(8).
000700         88  WAS-TYPE-CASH                 VALUE 'CASH'.
000800         88  WAS-TYPE-ITEM                 VALUE 'ITEM'.
000900         88  WAS-TYPE-DEVICE               VALUE 'DEVICE'.
001000         88  WAS-TYPE-OTHER                 VALUE 'OTHER'.
001100     05  WAS-AST-VALUE                    PIC S9(13)V9(2) COMP-3.
001200* a spaces/low-values value on the feed is treated as zero - HC
001300     05  WAS-AST-CURRENCY                 PIC X(3).
001400     05  FILLER REDEFINES WAS-AST-CURRENCY.
001500         10  WAS-CURR-1                   PIC X.
001600         10  WAS-CURR-REST                PIC XX.
001700     05  WAS-AST-DELETED                  PIC X(1).
001800         88  WAS-AST-IS-DELETED            VALUE 'Y'.
001900         88  WAS-AST-NOT-DELETED           VALUE 'N'.
002000     05  FILLER                           PIC X(60).
002100
