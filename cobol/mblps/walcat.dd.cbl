000100*WALLET LEDGER - CATEGORY REFERENCE RECORD - SEE WAL8000
000200 01  WCT-CATEGORY-REC.
000300     05  WCT-CAT-ID                      PIC X(24).
000400     05  WCT-CAT-USER-ID                 PIC X(24).
000500* blank user id = system default category, shared by all users
000600     05  WCT-CAT-NAME                    PIC X(30).
000700     05  WCT-CAT-IS-SYSTEM               PIC X(1).
000800         88  WCT-CAT-SYSTEM-DEFAULT       VALUE 'Y'.
000900         88  WCT-CAT-USER-DEFINED         VALUE 'N'.
001000     05  WCT-CAT-DELETED                 PIC X(1).
001100         88  WCT-CAT-IS-DELETED           VALUE 'Y'.
001200         88  WCT-CAT-NOT-DELETED          VALUE 'N'.
001300     05  FILLER                          PIC X(28).
001400
