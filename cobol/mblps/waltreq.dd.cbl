000100*WALLET LEDGER - DAILY TRANSACTION REQUEST FEED - SEE WAL2000
000200*ZERO/SPACES ON AN OPTIONAL FIELD MEANS "NOT GIVEN ON REQUEST"
000300 01  WTQ-TRAN-REQUEST-REC.
000400     05  WTQ-ACTION-CODE                 PIC X.
000500         88  WTQ-ACTION-CREATE            VALUE 'C'.
000600         88  WTQ-ACTION-UPDATE            VALUE 'U'.
000700         88  WTQ-ACTION-DELETE            VALUE 'D'.
000800     05  WTQ-TXN-ID                       PIC X(24).
000900     05  WTQ-TXN-USER-ID                  PIC X(24).
001000     05  WTQ-TXN-TYPE                      PIC X(8).
001100         88  WTQ-TYPE-EXPENSE              VALUE 'EXPENSE'.
001200         88  WTQ-TYPE-INCOME               VALUE 'INCOME'.
001300         88  WTQ-TYPE-TRANSFER             VALUE 'TRANSFER'.
001400     05  WTQ-TXN-AMOUNT                   PIC S9(13)V9(2) COMP-3.
001500     05  WTQ-TXN-CURRENCY                  PIC X(3).
001600     05  WTQ-OCCURRED-DATE.
001700         10  WTQ-OCC-YYYY                 PIC X(4).
001800         10  WTQ-OCC-MM                   PIC X(2).
001900         10  WTQ-OCC-DD                   PIC X(2).
002000     05  WTQ-OCCURRED-DATE-R REDEFINES WTQ-OCCURRED-DATE
002100                                        PIC 9(8).
002200     05  WTQ-OCCURRED-TIME                PIC 9(6).
002300     05  WTQ-TXN-CATEGORY-ID              PIC X(24).
002400     05  WTQ-TXN-ACCOUNT-ID               PIC X(24).
002500     05  WTQ-FROM-ACCT-ID                 PIC X(24).
002600     05  WTQ-TO-ACCT-ID                   PIC X(24).
002700     05  WTQ-RECEIVABLE-ID                PIC X(24).
002800     05  WTQ-LIABILITY-ID                 PIC X(24).
002900     05  FILLER                           PIC X(38).
003000
