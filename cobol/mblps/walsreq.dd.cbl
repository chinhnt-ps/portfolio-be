000100*WALLET LEDGER - DAILY SETTLEMENT REQUEST FEED - SEE WAL5000
000200 01  WSQ-SETL-REQUEST-REC.
000300     05  WSQ-ACTION-CODE                 PIC X.
000400         88  WSQ-ACTION-CREATE            VALUE 'C'.
000500         88  WSQ-ACTION-UPDATE            VALUE 'U'.
000600         88  WSQ-ACTION-DELETE            VALUE 'D'.
000700     05  WSQ-SET-ID                       PIC X(24).
000800     05  WSQ-SET-TYPE                      PIC X(10).
000900         88  WSQ-TYPE-RECEIVABLE           VALUE 'RECEIVABLE'.
001000         88  WSQ-TYPE-LIABILITY            VALUE 'LIABILITY'.
001100     05  WSQ-RECEIVABLE-ID                PIC X(24).
001200     05  WSQ-LIABILITY-ID                 PIC X(24).
001300     05  WSQ-USER-ID                      PIC X(24).
001400     05  WSQ-TXN-ID                       PIC X(24).
001500     05  WSQ-ACCOUNT-ID                   PIC X(24).
001600     05  WSQ-AMOUNT                       PIC S9(13)V9(2) COMP-3.
001700     05  WSQ-CURRENCY                      PIC X(3).
001800     05  WSQ-OCCURRED-DATE.
001900         10  WSQ-OCC-YYYY                 PIC X(4).
002000         10  WSQ-OCC-MM                   PIC X(2).
002100         10  WSQ-OCC-DD                   PIC X(2).
002200     05  WSQ-OCCURRED-DATE-R REDEFINES WSQ-OCCURRED-DATE
002300                                        PIC 9(8).
002400     05  FILLER                           PIC X(38).
002500
