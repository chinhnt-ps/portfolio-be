000100*WALLET LEDGER - BUDGET MASTER RECORD - SEE WAL3000
000200 01  WAB-BUDGET-REC.
000300     05  WAB-BUD-ID                      PIC X(24).
000400     05  WAB-BUD-USER-ID                 PIC X(24).
000500     05  WAB-BUD-MONTH                    PIC 9(6).
000600* YYYYMM - zero/blank means "no month", usedAmount forced to 0
000700     05  WAB-BUD-MONTH-R REDEFINES WAB-BUD-MONTH.
000800         10  WAB-BUD-YYYY                PIC 9(4).
000900         10  WAB-BUD-MM                  PIC 9(2).
001000     05  WAB-BUD-CATEGORY-ID             PIC X(24).
001100* blank category id = whole-month total budget, not a category one
001200     05  WAB-BUD-AMOUNT                   PIC S9(13)V9(2) COMP-3.
001300     05  WAB-BUD-USED-AMOUNT              PIC S9(13)V9(2) COMP-3.
001400     05  WAB-BUD-DELETED                  PIC X(1).
001500         88  WAB-BUD-IS-DELETED            VALUE 'Y'.
001600         88  WAB-BUD-NOT-DELETED           VALUE 'N'.
001700     05  FILLER                           PIC X(56).
001800
