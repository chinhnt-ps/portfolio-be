000100*WALLET LEDGER - DAILY LIABILITY/RECEIVABLE REQUEST FEED - WAL4000
000200*ONE SHAPE CARRIES BOTH SIDES OF THE IOU - SEE WRQ-REQ-TYPE BELOW
000300 01  WRQ-LIAB-REQUEST-REC.
000400     05  WRQ-ACTION-CODE                 PIC X.
000500         88  WRQ-ACTION-CREATE            VALUE 'C'.
000600         88  WRQ-ACTION-UPDATE            VALUE 'U'.
000700     05  WRQ-REQ-TYPE                     PIC X(3).
000800         88  WRQ-TYPE-LIA                  VALUE 'LIA'.
000900         88  WRQ-TYPE-REC                  VALUE 'REC'.
001000     05  WRQ-ID                           PIC X(24).
001100* blank WRQ-ID on a create request - WAL4000 assigns a new one
001200     05  WRQ-USER-ID                      PIC X(24).
001300     05  WRQ-COUNTERPARTY                 PIC X(40).
001400     05  WRQ-AMOUNT                       PIC S9(13)V9(2) COMP-3.
001500     05  WRQ-CURRENCY                      PIC X(3).
001600     05  WRQ-OCCURRED-DATE.
001700         10  WRQ-OCC-YYYY                 PIC X(4).
001800         10  WRQ-OCC-MM                   PIC X(2).
001900         10  WRQ-OCC-DD                   PIC X(2).
002000     05  WRQ-OCCURRED-DATE-R REDEFINES WRQ-OCCURRED-DATE
002100                                        PIC 9(8).
002200     05  WRQ-DUE-DATE.
002300         10  WRQ-DUE-YYYY                 PIC X(4).
002400         10  WRQ-DUE-MM                   PIC X(2).
002500         10  WRQ-DUE-DD                   PIC X(2).
002600     05  WRQ-DUE-DATE-R REDEFINES WRQ-DUE-DATE
002700                                        PIC 9(8).
002800     05  WRQ-ACCOUNT-ID                    PIC X(24).
002900* spaces = not linked to an account, no auto-post transaction
003000     05  WRQ-NOTE                          PIC X(60).
003100     05  FILLER                            PIC X(26).
003200
